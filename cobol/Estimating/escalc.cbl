000100*****************************************************************         
000200*                                                               *         
000300*        LANDSCAPING ESTIMATE CALCULATOR - MAIN BATCH RUN       *         
000400*                                                               *         
000500*        USES RW (REPORT WRITER FOR PRINTS) AND SORT FOR       *          
000600*             THE CONTROL-BROKEN ESTIMATE REPORT                *         
000700*                                                               *         
000800*****************************************************************         
000900*                                                                         
001000 IDENTIFICATION          DIVISION.                                        
001100*================================                                         
001200*                                                                         
001300      PROGRAM-ID.       ESCALC.                                           
001400**                                                                        
001500*    AUTHOR.           K J BARRETT.                                       
001600*    INSTALLATION.     TANBARK LANDSCAPE SUPPLY - DP DEPT.              
001700*    DATE-WRITTEN.     04/01/1986.                                        
001800*    DATE-COMPILED.                                                       
001900*    SECURITY.         COMPANY CONFIDENTIAL - INTERNAL USE ONLY.          
002000**                                                                        
002100*    REMARKS.          FIELD-SHEET ESTIMATING BATCH.                      
002200*                       READS THE MATERIAL CATALOG AND THE                
002300*                       ESTIMATE REQUEST FILE AND PRODUCES A              
002400*                       BILL OF MATERIALS, COST AND LABOR                 
002500*                       ESTIMATE FOR EACH REQUEST, PLUS A                 
002600*                       COLUMNAR ESTIMATE REPORT.                         
002700**                                                                        
002800*    VERSION.          SEE PROG-NAME IN WS.                               
002900**                                                                        
003000*    CALLED MODULES.                                                      
003100*                      NONE.                                              
003200**                                                                        
003300*    FUNCTIONS USED.                                                      
003400*                      NONE.                                              
003500*    FILES USED.                                                          
003600*                      ESMATFIL.  MATERIAL CATALOG.                       
003700*                      ESREQFIL.  ESTIMATE REQUESTS.                      
003800*                      ESDETFIL.  ESTIMATE DETAIL (OUT).                  
003900*                      ESSUMFIL.  ESTIMATE SUMMARY (OUT).                 
004000*                      PRTFILE.   ESTIMATE REPORT (OUT, 132 COL).         
004100*                                                                         
004200*    ERROR MESSAGES USED.                                                 
004300* SYSTEM WIDE:                                                            
004400*                      SY001.                                             
004500* PROGRAM SPECIFIC:                                                       
004600*                      ES001 - ES003.                                     
004700**                                                                        
004800* CHANGES.                                                                
004900* 04/01/86 KJB - 1.0.00 CREATED - JOB CALCULATOR AND CATALOG              
005000*                       WALL ESTIMATOR, JOB AND CATALOG UNITS.
005100* 18/01/86 KJB - 1.1.00 ADDED PROJECT ESTIMATOR (REQ-UNIT E1).
005200* 02/02/86 KJB - 1.2.00 ADDED SORT + REPORT WRITER OUTPUT FOR             
005300*                       THE UNIT CONTROL BREAK ON THE ESTIMATE            
005400*                       REPORT.  PREVIOUSLY UNSORTED.                     
005500* 14/02/86 RMF - 1.2.01 FIX - W2 CAP LOOKUP FAILED WHEN CATALOG           
005600*                       HELD NO "CAP" NAMED MATERIAL.  TR-0142.           
005700* 26/02/86 KJB - 1.2.02 PROJECT ESTIMATOR EDGE-RESTRAINTS COST
005800*                       NOW MATCHES FIELD-SHEET FORMULA - ONE
005900*                       FEWER THAN PIECE COUNT, CONFIRMED WITH
005950*                       ESTIMATING.
006000* 09/09/86 KJB - 1.2.03 CENTURY WINDOW CHECK ADDED TO DATE                
006100*                       EDITS AHEAD OF THE 2000 ROLLOVER.                 
006200* 11/03/99 RMF - 1.3.00 Y2K - ALL WORKING DATES NOW CCYYMMDD.             
006300*                       TR-0511.                                          
006400* 30/11/02 KJB - 1.3.01 WIDENED SUM-TOTAL-COST FOR LARGER
006500*                       RETAINING WALL JOBS. TR-0688.
006550* 15/03/03 KJB - 1.3.02 FIX - E1 CAP BLOCK/EDGE RESTRAINT LINES
006560*                       PRINTED QTY ONE LOW ON THE BILL OF
006570*                       MATERIALS (1.2.02 FIXED THE COST BUT NOT
006580*                       THE PRINTED QTY - RETAINING WALL AND
006590*                       GARDEN WALL CAP BLOCKS, PATIO EDGE
006595*                       RESTRAINTS). TR-0702.
006600**
006700*****************************************************************         
006800* THIS PROGRAM AND ITS COPYBOOKS ARE PART OF THE TANBARK                
006900* LANDSCAPE SUPPLY ESTIMATING SYSTEM.  FOR INTERNAL COMPANY USE.          
007000*****************************************************************         
007100*                                                                         
007200 ENVIRONMENT             DIVISION.                                        
007300*================================                                         
007400*                                                                         
007500 CONFIGURATION           SECTION.                                         
007600 SOURCE-COMPUTER.        IBM-4341.                                        
007700 OBJECT-COMPUTER.        IBM-4341.                                        
007800 SPECIAL-NAMES.                                                           
007900     C01 IS TOP-OF-FORM.                                                  
008000*                                                                         
008100 INPUT-OUTPUT            SECTION.                                         
008200 FILE-CONTROL.                                                            
008300     SELECT ES-MATERIAL-FILE     ASSIGN TO ESMATFIL                       
008400            ORGANIZATION IS LINE SEQUENTIAL                               
008500            FILE STATUS  IS ES-MAT-STATUS.                                
008600     SELECT ES-REQUEST-FILE      ASSIGN TO ESREQFIL                       
008700            ORGANIZATION IS LINE SEQUENTIAL                               
008800            FILE STATUS  IS ES-REQ-STATUS.                                
008900     SELECT ES-DETAIL-FILE       ASSIGN TO ESDETFIL                       
009000            ORGANIZATION IS LINE SEQUENTIAL                               
009100            FILE STATUS  IS ES-DET-STATUS.                                
009200     SELECT ES-SUMMARY-FILE      ASSIGN TO ESSUMFIL                       
009300            ORGANIZATION IS LINE SEQUENTIAL                               
009400            FILE STATUS  IS ES-SUM-STATUS.                                
009500     SELECT PRINT-FILE           ASSIGN TO PRTFILE                        
009600            ORGANIZATION IS SEQUENTIAL                                    
009700            FILE STATUS  IS ES-PRT-STATUS.                                
009800     SELECT WORK-SORT-FILE       ASSIGN TO SORTWK1.                       
009900 DATA                    DIVISION.                                        
010000*================================                                         
010100*                                                                         
010200 FILE                    SECTION.                                         
010300*                                                                         
010400 FD  ES-MATERIAL-FILE                                                     
010500     LABEL RECORDS ARE STANDARD                                           
010600     RECORDING MODE IS F.                                                 
010700     COPY WSESMAT.                                                        
010800*                                                                         
010900 FD  ES-REQUEST-FILE                                                      
011000     LABEL RECORDS ARE STANDARD                                           
011100     RECORDING MODE IS F.                                                 
011200     COPY WSESREQ.                                                        
011300*                                                                         
011400 FD  ES-DETAIL-FILE                                                       
011500     LABEL RECORDS ARE STANDARD                                           
011600     RECORDING MODE IS F.                                                 
011700     COPY WSESDET.                                                        
011800*                                                                         
011900 FD  ES-SUMMARY-FILE                                                      
012000     LABEL RECORDS ARE STANDARD                                           
012100     RECORDING MODE IS F.                                                 
012200     COPY WSESSUM.                                                        
012300*                                                                         
012400 SD  WORK-SORT-FILE.                                                      
012500 01  WS-SORT-RECORD.                                                      
012600     03  WSORT-UNIT            PIC XX.                                    
012700     03  WSORT-SEQ             PIC 9(4).                                  
012750     03  FILLER                PIC X(2).
012800*                                                                         
012900 FD  PRINT-FILE                                                           
013000     LABEL RECORDS ARE STANDARD                                           
013100     RECORDING MODE IS F                                                  
013200     REPORT IS ESTIMATE-REPORT.                                           
013300*                                                                         
013400 WORKING-STORAGE         SECTION.                                         
013500*                                                                         
013600 77  WS-PROG-NAME              PIC X(20) VALUE "ESCALC  V1.3.02".
013800*                                                                         
013900 01  WS-FILE-STATUS-BLOCK.                                                
014000     03  ES-MAT-STATUS         PIC XX    VALUE "00".                      
014100         88  ES-MAT-OK                   VALUE "00".                      
014200         88  ES-MAT-EOF                  VALUE "10".                      
014300     03  ES-REQ-STATUS         PIC XX    VALUE "00".                      
014400         88  ES-REQ-OK                   VALUE "00".                      
014500         88  ES-REQ-EOF                  VALUE "10".                      
014600     03  ES-DET-STATUS         PIC XX    VALUE "00".                      
014700     03  ES-SUM-STATUS         PIC XX    VALUE "00".                      
014800     03  ES-PRT-STATUS         PIC XX    VALUE "00".                      
014850     03  FILLER                PIC X(2).
014900*                                                                         
015000 01  WS-SWITCHES.                                                         
015100     03  WS-MAT-EOF-SW         PIC X     VALUE "N".                       
015200         88  WS-MAT-EOF                  VALUE "Y".                       
015300     03  WS-REQ-EOF-SW         PIC X     VALUE "N".                       
015400         88  WS-REQ-EOF                  VALUE "Y".                       
015500     03  WS-SORT-EOF-SW        PIC X     VALUE "N".                       
015600         88  WS-SORT-EOF                 VALUE "Y".                       
015700     03  WS-MAT-FOUND-SW       PIC X     VALUE "N".                       
015800         88  WS-MAT-FOUND                VALUE "Y".                       
015850     03  FILLER                PIC X(3).
015900*                                                                         
016000* RUN DATE, HELD THREE WAYS - SEE THE REDEFINES BELOW.  THE
016100* CCYYMMDD FORM IS THE WORKING FORM, THE OTHER TWO ARE FOR THE
016200* REPORT HEADING.  HELD THIS WAY SINCE THE 1.3.00 Y2K CHANGE SO
016300* THE PRINTED MM/DD/CCYY HEADING NEVER DEPENDS ON THE CENTURY.
016400*                                                                         
016500 01  WS-RUN-DATE-CCYYMMDD      PIC 9(8).                                  
016600 01  WS-RUN-DATE-USA REDEFINES WS-RUN-DATE-CCYYMMDD.                      
016700     03  RDU-CC                PIC 9(2).                                  
016800     03  RDU-YY                PIC 9(2).                                  
016900     03  RDU-MM                PIC 9(2).                                  
017000     03  RDU-DD                PIC 9(2).                                  
017100 01  WS-RUN-DATE-HEAD REDEFINES WS-RUN-DATE-CCYYMMDD.                     
017200     03  RDH-CCYY              PIC 9(4).                                  
017300     03  RDH-MM                PIC 9(2).                                  
017400     03  RDH-DD                PIC 9(2).                                  
017500 01  WS-RUN-DATE-EDIT.                                                    
017600     03  RDE-MM                PIC 99.                                    
017700     03  FILLER                PIC X     VALUE "/".                       
017800     03  RDE-DD                PIC 99.                                    
017900     03  FILLER                PIC X     VALUE "/".                       
018000     03  RDE-CCYY              PIC 9(4).                                  
018100*                                                                         
018200* MATERIAL CATALOG HELD IN CORE FOR THE SEARCH IN ES510.                  
018300*                                                                         
018400 01  WS-MAT-TAB-CNT            PIC S9(4) COMP VALUE ZERO.                 
018500 01  WS-MAT-TABLE.                                                        
018600     03  WS-MAT-ENTRY OCCURS 300 TIMES                                    
018700                      INDEXED BY WS-MAT-IDX.                              
018800         05  WM-MAT-ID         PIC X(8).                                  
018900         05  WM-MAT-NAME       PIC X(30).                                 
019000         05  WM-MAT-TYPE       PIC X(10).                                 
019100         05  WM-LENGTH-IN      PIC 9(4)V99.                               
019200         05  WM-WIDTH-IN       PIC 9(4)V99.                               
019300         05  WM-HEIGHT-IN      PIC 9(4)V99.                               
019400         05  WM-WEIGHT-LBS     PIC 9(5)V99.                               
019500         05  WM-COVERAGE-SQFT  PIC 9(4)V99.                               
019600         05  WM-PRICE          PIC 9(7)V99.                               
019650         05  FILLER            PIC X(4).
019700*                                                                         
019800* ONE ENTRY HELD PER REQUEST READ, SO THE SORTED PRINT PASS CAN           
019900* PLAY BACK THE COMPUTED RESULT WITHOUT RE-READING OR RE-CALC-            
020000* ULATING.  WSR-LINE HOLDS THE BILL OF MATERIAL FOR THE REQUEST.          
020100*                                                                         
020200 01  WS-RESULT-CNT             PIC S9(4) COMP VALUE ZERO.                 
020300 01  WS-RESULT-TABLE.                                                     
020400     03  WS-RESULT-ENTRY OCCURS 500 TIMES                                 
020500                        INDEXED BY WS-RES-IDX.                            
020600         05  WSR-REQ-ID        PIC X(6).                                  
020700         05  WSR-UNIT          PIC XX.                                    
020800         05  WSR-STATUS        PIC XX.                                    
020900         05  WSR-ERR-TEXT      PIC X(30).                                 
021000         05  WSR-AREA-SQFT     PIC 9(7)V99.                               
021100         05  WSR-VOL-CUYD      PIC 9(7)V99.                               
021200         05  WSR-WEIGHT-TONS   PIC 9(7)V99.                               
021300         05  WSR-TOTAL-COST    PIC 9(9)V99.                               
021400         05  WSR-LABOR-HRS     PIC 9(6)V99.                               
021500         05  WSR-LINE-CNT      PIC S9(4) COMP.                            
021550         05  FILLER            PIC X(4).
021600         05  WSR-LINE OCCURS 8 TIMES                                      
021700                     INDEXED BY WSR-LINE-IDX.                             
021800             07  WSRL-MATERIAL     PIC X(24).                             
021900             07  WSRL-QTY          PIC 9(7)V99.                           
022000             07  WSRL-UOM          PIC X(12).                             
022100             07  WSRL-UNIT-COST    PIC 9(7)V99.                           
022200             07  WSRL-LINE-COST    PIC 9(9)V99.                           
022250             07  FILLER            PIC X(4).
022300*                                                                         
022400* RUN COUNTERS - SOURCED BY THE FINAL FOOTING LINE.                       
022500*                                                                         
022600 01  WS-RUN-TOTALS.                                                       
022700     03  WS-REQ-READ-CNT       PIC S9(5) COMP-3 VALUE ZERO.               
022800     03  WS-REQ-OK-CNT         PIC S9(5) COMP-3 VALUE ZERO.               
022900     03  WS-REQ-ERR-CNT        PIC S9(5) COMP-3 VALUE ZERO.               
023000     03  WS-GRAND-COST         PIC S9(9)V99 COMP-3 VALUE ZERO.            
023100     03  WS-GRAND-HOURS        PIC S9(7)V99 COMP-3 VALUE ZERO.            
023150     03  FILLER                PIC X(4).
023200*                                                                         
023300* UNIT SUBTOTAL - RESET WHEN ES-UNIT-BREAK TRIPS IN AA060.                
023400*                                                                         
023500 01  WS-UNIT-SUBTOTALS.                                                   
023600     03  WS-UNIT-CNT           PIC S9(5) COMP-3 VALUE ZERO.               
023700     03  WS-UNIT-COST          PIC S9(9)V99 COMP-3 VALUE ZERO.            
023800     03  WS-PREV-UNIT          PIC XX        VALUE SPACES.                
023850     03  FILLER                PIC X(4).
023900*                                                                         
024000* WORK AREAS USED BY THE ES1XX/ES2XX/ES3XX CALCULATORS.  SHARED           
024100* SCRATCH, ONE REQUEST IS FULLY FINISHED BEFORE THE NEXT STARTS.          
024200*                                                                         
024300 01  WS-CALC-WORK.                                                        
024400     03  WS-LEN-IN             PIC S9(7)V9999 COMP-3.                     
024500     03  WS-WID-IN             PIC S9(7)V9999 COMP-3.                     
024600     03  WS-HGT-IN             PIC S9(7)V9999 COMP-3.                     
024700     03  WS-RUN-IN             PIC S9(7)V9999 COMP-3.                     
024800     03  WS-AREA-SQFT          PIC S9(7)V9999 COMP-3.                     
024900     03  WS-VOL-CF             PIC S9(7)V9999 COMP-3.                     
025000     03  WS-VOL-CUYD           PIC S9(7)V9999 COMP-3.                     
025100     03  WS-WEIGHT-LBS         PIC S9(9)V9999 COMP-3.                     
025200     03  WS-WEIGHT-TONS        PIC S9(7)V9999 COMP-3.                     
025300     03  WS-DEPTH-FT           PIC S9(7)V9999 COMP-3.                     
025400     03  WS-QTY-A              PIC S9(7)V9999 COMP-3.                     
025500     03  WS-QTY-B              PIC S9(7)V9999 COMP-3.                     
025600     03  WS-QTY-C              PIC S9(7)V9999 COMP-3.                     
025700     03  WS-COST-A             PIC S9(9)V99   COMP-3.                     
025800     03  WS-COST-B             PIC S9(9)V99   COMP-3.                     
025900     03  WS-COST-C             PIC S9(9)V99   COMP-3.                     
026000     03  WS-TOTAL-COST         PIC S9(9)V99   COMP-3.                     
026100     03  WS-LABOR-HRS          PIC S9(7)V99   COMP-3.                     
026200     03  WS-RISE-IN            PIC S9(7)V9999 COMP-3.                     
026300     03  WS-RISE-PER-STEP      PIC S9(7)V9999 COMP-3.                     
026400     03  WS-RUN-PER-STEP       PIC S9(7)V9999 COMP-3.                     
026500     03  WS-TREAD-SQFT         PIC S9(7)V9999 COMP-3.                     
026600     03  WS-RISER-SQFT         PIC S9(7)V9999 COMP-3.                     
026700     03  WS-EDGE-PIECES        PIC S9(5)      COMP.                       
026800     03  WS-STEP-COUNT         PIC S9(5)      COMP-3.                     
026900     03  WS-LINE-NO            PIC S9(2)      COMP.                       
027000     03  WS-MAT-SUB            PIC S9(4)      COMP.                       
027100     03  WS-ROUND-IN           PIC S9(7)V9999 COMP-3.                     
027200     03  WS-ROUND-OUT          PIC S9(7)V99   COMP-3.                     
027300     03  WS-ROUND-INT-IN       PIC S9(7)V9999 COMP-3.                     
027400     03  WS-ROUND-INT-OUT      PIC S9(7)      COMP-3.                     
027500     03  WS-ROUND-REMAIN       PIC S9(7)V9999 COMP-3.                     
027550     03  FILLER                PIC X(4).
027600*                                                                         
027700* SET BY THE CALCULATOR PARAGRAPHS, TESTED BY ES080 ON RETURN.            
027800*                                                                         
027900 01  WS-CALC-STATUS            PIC XX         VALUE "OK".                 
028000     88  WS-CALC-OK                           VALUE "OK".                 
028100     88  WS-CALC-ERROR                        VALUE "ER".                 
028200 01  WS-CALC-ERR-TEXT          PIC X(30)      VALUE SPACES.               
028300*                                                                         
028400* ONE BILL-OF-MATERIAL LINE BUILT BY ES800 AND STACKED HERE               
028500* UNTIL THE REQUEST IS FINISHED, THEN COPIED TO WS-RESULT-TABLE.          
028600*                                                                         
028700 01  WK-LINE-WORK.                                                        
028800     03  WK-LINE-MATERIAL      PIC X(24).                                 
028900     03  WK-LINE-QTY           PIC S9(7)V9999 COMP-3.                     
029000     03  WK-LINE-UOM           PIC X(12).                                 
029100     03  WK-LINE-UNIT-COST     PIC S9(9)V99   COMP-3.                     
029200     03  WK-LINE-COST          PIC S9(9)V99   COMP-3.                     
029250     03  FILLER                PIC X(4).
029300*                                                                         
029400 01  WS-TEMP-LINE-CNT          PIC S9(4) COMP VALUE ZERO.                 
029500 01  WS-TEMP-LINE-TABLE.                                                  
029600     03  WS-TEMP-LINE OCCURS 8 TIMES                                      
029700                      INDEXED BY WS-TL-IDX.                               
029800         05  WTL-MATERIAL      PIC X(24).                                 
029900         05  WTL-QTY           PIC 9(7)V99.                               
030000         05  WTL-UOM           PIC X(12).                                 
030100         05  WTL-UNIT-COST     PIC 9(7)V99.                               
030200         05  WTL-LINE-COST     PIC 9(9)V99.                               
030250         05  FILLER            PIC X(4).
030300*                                                                         
030400* REQ-UNIT P1 PAVER LAYER WORK - CA11/FINES/PAVER DEPTHS DEFAULT
030450* WHEN THE FIELD SHEET LEAVES THEM BLANK (ZERO ON THE INPUT
030470* RECORD).
030600*                                                                         
030700 01  WS-PAVER-WORK.                                                       
030800     03  WS-CA11-DEP           PIC S9(2)V999  COMP-3.                     
030900     03  WS-FINES-DEP          PIC S9(2)V999  COMP-3.                     
031000     03  WS-PAVER-HGT          PIC S9(2)V999  COMP-3.                     
031100     03  WS-CA11-CF            PIC S9(7)V9999 COMP-3.                     
031200     03  WS-FINES-CF           PIC S9(7)V9999 COMP-3.                     
031300     03  WS-PAVER-CF           PIC S9(7)V9999 COMP-3.                     
031400     03  WS-CA11-CUYD          PIC S9(7)V9999 COMP-3.                     
031500     03  WS-FINES-CUYD         PIC S9(7)V9999 COMP-3.                     
031550     03  FILLER                PIC X(4).
031600*                                                                         
031700* REQ-UNIT W1 WALL WORK.
031800*                                                                         
031900 01  WS-WALL-WORK.                                                        
032000     03  WS-BLOCKS-SQFT        PIC S9(2)V999  COMP-3.                     
032100     03  WS-BLOCK-CNT          PIC S9(5)      COMP-3.                     
032150     03  FILLER                PIC X(4).
032200*                                                                         
032300* REQ-UNIT S1/T1 STAIR AND STEP WORK.
032400*                                                                         
032500 01  WS-STAIR-WORK.                                                       
032600     03  WS-TREAD-WID          PIC S9(4)V99   COMP-3.                     
032650     03  FILLER                PIC X(4).
032700*                                                                         
032800* REQ-UNIT W2 CATALOG WALL WORK.
032900*                                                                         
033000 01  WS-CATWALL-WORK.                                                     
033100     03  WS-WALL-LEN-IN        PIC S9(7)V9999 COMP-3.                     
033200     03  WS-WALL-HGT-IN        PIC S9(7)V9999 COMP-3.                     
033300     03  WS-WALL-LEN-FT        PIC S9(7)V9999 COMP-3.                     
033400     03  WS-WALL-HGT-FT        PIC S9(7)V9999 COMP-3.                     
033500     03  WS-UNIT-LEN           PIC S9(7)V9999 COMP-3.                     
033600     03  WS-UNIT-WID           PIC S9(7)V9999 COMP-3.                     
033700     03  WS-UNIT-HGT           PIC S9(7)V9999 COMP-3.                     
033800     03  WS-PER-COURSE         PIC S9(7)      COMP-3.                     
033900     03  WS-COURSES            PIC S9(7)      COMP-3.                     
034000     03  WS-PRIMARY-QTY        PIC S9(7)      COMP-3.                     
034100     03  WS-PRIMARY-COST       PIC S9(9)V99   COMP-3.                     
034200     03  WS-MORTAR-BAGS        PIC S9(7)      COMP-3.                     
034300     03  WS-REBAR-PCS          PIC S9(7)      COMP-3.                     
034400     03  WS-CAP-BLOCKS         PIC S9(7)      COMP-3.                     
034500     03  WS-CAP-LEN            PIC S9(7)V9999 COMP-3.                     
034600     03  WS-CAP-PRICE          PIC S9(9)V99   COMP-3.                     
034700     03  WS-FABRIC-SQFT        PIC S9(7)      COMP-3.                     
034800     03  WS-DRAIN-FT           PIC S9(7)      COMP-3.                     
034900     03  WS-INSTALL-HRS        PIC S9(2)V999  COMP-3.                     
035000     03  WS-CAP-TALLY          PIC S9(3)      COMP.                       
035100     03  WS-CAP-MAT-SAVE       PIC S9(4)      COMP.                       
035200     03  WS-CAP-FOUND-SW       PIC X          VALUE "N".                  
035300         88  WS-CAP-FOUND                     VALUE "Y".                  
035400     03  WS-CONCBLK-SW         PIC X          VALUE "N".                  
035500         88  WS-IS-CONCBLK                    VALUE "Y".                  
035550     03  FILLER                PIC X(4).
035600*                                                                         
035700* REQ-UNIT E1 PROJECT ESTIMATOR WORK.
035800*                                                                         
035900 01  WS-PROJECT-WORK.                                                     
036000     03  WS-PROJ-LEN           PIC S9(5)      COMP-3.                     
036100     03  WS-PROJ-WID           PIC S9(5)      COMP-3.                     
036200     03  WS-PROJ-HGT           PIC S9(5)      COMP-3.                     
036300     03  WS-PROJ-AREA          PIC S9(9)      COMP-3.                     
036400     03  WS-PROJ-CNT           PIC S9(7)      COMP-3.                     
036450     03  FILLER                PIC X(4).
036500*                                                                         
036600* WORK FIELDS FOR ES600 - COMBINES A FEET/INCHES PAIR INTO A              
036700* SINGLE INCHES FIGURE.  CALLED FROM EVERY CALCULATOR.                    
036800*                                                                         
036900 01  WS-FTIN-WORK.                                                        
037000     03  WK-FT-IN              PIC S9(3)      COMP-3.                     
037100     03  WK-IN-IN              PIC S9(4)V99   COMP-3.                     
037200     03  WK-INCHES-OUT         PIC S9(7)V9999 COMP-3.                     
037250     03  FILLER                PIC X(4).
037300*                                                                         
037400 01  WS-PAGE-LINES             PIC S9(3) COMP  VALUE +58.                 
037500 01  WS-PAGE-NO                PIC S9(5) COMP  VALUE ZERO.                
037600*                                                                         
037700* SET BY THE CALLER BEFORE PERFORM ES510-FIND-MATERIAL.                   
037800*                                                                         
037900 01  WK-FIND-ID                PIC X(8).                                  
038000 REPORT                  SECTION.                                         
038100*                                                                         
038200 RD  ESTIMATE-REPORT                                                      
038300     CONTROL IS FINAL                                                     
038400     PAGE LIMIT IS 58 LINES                                               
038500     HEADING 1                                                            
038600     FIRST DETAIL 5                                                       
038700     LAST DETAIL 54                                                       
038800     FOOTING 56.                                                          
038900*                                                                         
039000 01  ES-RPT-PAGE-HEAD          TYPE PAGE HEADING.                         
039100     03  LINE 1.                                                          
039200         05  COLUMN 1          PIC X(30)                                  
039300                     VALUE "TANBARK LANDSCAPE SUPPLY".                  
039400         05  COLUMN 45         PIC X(28)                                  
039500                     VALUE "FIELD-SHEET ESTIMATE REPORT".                 
039600         05  COLUMN 90         PIC X(5)  VALUE "PAGE ".                   
039700         05  COLUMN 95         PIC ZZZZ9 SOURCE WS-PAGE-NO.               
039800     03  LINE 2.                                                          
039900         05  COLUMN 1          PIC X(11) VALUE "RUN DATE - ".             
040000         05  COLUMN 12         PIC X(10) SOURCE WS-RUN-DATE-EDIT.         
040100     03  LINE 4.                                                          
040200         05  COLUMN 1  PIC X(6)  VALUE "REQ-ID".                          
040300         05  COLUMN 9  PIC X(4)  VALUE "UNIT".                            
040400         05  COLUMN 15 PIC X(24) VALUE "MATERIAL / DESCRIPTION".          
040500         05  COLUMN 41 PIC X(8)  VALUE "QUANTITY".                        
040600         05  COLUMN 51 PIC X(4)  VALUE "UOM".                             
040700         05  COLUMN 57 PIC X(9)  VALUE "UNIT COST".                       
040800         05  COLUMN 68 PIC X(9)  VALUE "LINE COST".                       
040900*                                                                         
041000 01  ES-RPT-REQ-HEAD          TYPE DETAIL.                                
041100     03  LINE PLUS 2.                                                     
041200         05  COLUMN 1  PIC X(6)                                           
041300                     SOURCE WSR-REQ-ID    (WS-RES-IDX).                   
041400         05  COLUMN 9  PIC XX                                             
041500                     SOURCE WSR-UNIT      (WS-RES-IDX).                   
041600         05  COLUMN 15 PIC X(2)                                           
041700                     SOURCE WSR-STATUS    (WS-RES-IDX).                   
041800         05  COLUMN 18 PIC X(30)
041900                     SOURCE WSR-ERR-TEXT  (WS-RES-IDX).
041950         05  COLUMN 50 PIC X(10)
042000                     VALUE "AREA SQFT.".
042050         05  COLUMN 61 PIC ZZ,ZZ9.99
042075                     SOURCE WSR-AREA-SQFT (WS-RES-IDX).
042080*
042100 01  ES-RPT-MAT-LINE          TYPE DETAIL.                                
042200     03  LINE PLUS 1.                                                     
042300         05  COLUMN 15 PIC X(24)                                          
042400             SOURCE WSRL-MATERIAL  (WS-RES-IDX WSR-LINE-IDX).             
042500         05  COLUMN 41 PIC ZZ,ZZ9.99                                      
042600             SOURCE WSRL-QTY       (WS-RES-IDX WSR-LINE-IDX).             
042700         05  COLUMN 51 PIC X(12)                                          
042800             SOURCE WSRL-UOM       (WS-RES-IDX WSR-LINE-IDX).             
042900         05  COLUMN 57 PIC ZZZ,ZZ9.99                                     
043000             SOURCE WSRL-UNIT-COST (WS-RES-IDX WSR-LINE-IDX).             
043100         05  COLUMN 68 PIC ZZ,ZZZ,ZZ9.99                                  
043200             SOURCE WSRL-LINE-COST (WS-RES-IDX WSR-LINE-IDX).             
043300*                                                                         
043400 01  ES-RPT-REQ-TOTAL         TYPE DETAIL.                                
043500     03  LINE PLUS 1.                                                     
043600         05  COLUMN 15 PIC X(22)                                          
043700                     VALUE "REQUEST TOTAL COST...".                       
043800         05  COLUMN 65 PIC ZZ,ZZZ,ZZ9.99                                  
043900                     SOURCE WSR-TOTAL-COST (WS-RES-IDX).                  
044000     03  LINE PLUS 1.
044100         05  COLUMN 15 PIC X(22)
044200                     VALUE "REQUEST LABOR HOURS..".
044300         05  COLUMN 68 PIC ZZZ,ZZ9.99
044400                     SOURCE WSR-LABOR-HRS (WS-RES-IDX).
044410     03  LINE PLUS 1.
044420         05  COLUMN 15 PIC X(22)
044430                     VALUE "REQUEST VOLUME CU YD.".
044440         05  COLUMN 68 PIC ZZZ,ZZ9.99
044450                     SOURCE WSR-VOL-CUYD (WS-RES-IDX).
044460     03  LINE PLUS 1.
044470         05  COLUMN 15 PIC X(22)
044480                     VALUE "REQUEST WEIGHT TONS..".
044485         05  COLUMN 68 PIC ZZZ,ZZ9.99
044490                     SOURCE WSR-WEIGHT-TONS (WS-RES-IDX).
044500*
044600 01  ES-RPT-UNIT-SUB          TYPE DETAIL.                                
044700     03  LINE PLUS 2.                                                     
044800         05  COLUMN 1  PIC X(20)                                          
044900                     VALUE "*** SUBTOTAL UNIT ".                          
045000         05  COLUMN 20 PIC XX    SOURCE WS-PREV-UNIT.                     
045100         05  COLUMN 23 PIC X(11)                                          
045200                     VALUE " REQUESTS -".                                 
045300         05  COLUMN 35 PIC ZZZZ9 SOURCE WS-UNIT-CNT.                      
045400         05  COLUMN 41 PIC X(6)  VALUE " COST-".                          
045500         05  COLUMN 57 PIC ZZ,ZZZ,ZZ9.99 SOURCE WS-UNIT-COST.             
045600*                                                                         
045700 01  ES-RPT-FINAL             TYPE CONTROL FOOTING FINAL.                 
045800     03  LINE PLUS 3.                                                     
045900         05  COLUMN 1  PIC X(24)                                          
046000                     VALUE "*** RUN TOTALS ***".                          
046100     03  LINE PLUS 2.                                                     
046200         05  COLUMN 1  PIC X(24)                                          
046300                     VALUE "REQUESTS READ.........".                      
046400         05  COLUMN 35 PIC ZZZZ9 SOURCE WS-REQ-READ-CNT.                  
046500     03  LINE PLUS 1.                                                     
046600         05  COLUMN 1  PIC X(24)                                          
046700                     VALUE "REQUESTS OK............".                     
046800         05  COLUMN 35 PIC ZZZZ9 SOURCE WS-REQ-OK-CNT.                    
046900     03  LINE PLUS 1.                                                     
047000         05  COLUMN 1  PIC X(24)                                          
047100                     VALUE "REQUESTS IN ERROR......".                     
047200         05  COLUMN 35 PIC ZZZZ9 SOURCE WS-REQ-ERR-CNT.                   
047300     03  LINE PLUS 1.                                                     
047400         05  COLUMN 1  PIC X(24)                                          
047500                     VALUE "GRAND TOTAL COST.......".                     
047600         05  COLUMN 57 PIC ZZ,ZZZ,ZZ9.99 SOURCE WS-GRAND-COST.            
047700     03  LINE PLUS 1.                                                     
047800         05  COLUMN 1  PIC X(24)                                          
047900                     VALUE "GRAND TOTAL LABOR HRS..".                     
048000         05  COLUMN 57 PIC ZZ,ZZ9.99 SOURCE WS-GRAND-HOURS.               
048100 PROCEDURE                DIVISION.                                       
048200*=================================                                        
048300*                                                                         
048400 AA000-MAIN                    SECTION.                                   
048500 AA000-START.                                                             
048600     PERFORM AA010-OPEN-FILES  THRU AA010-EXIT.                           
048700     PERFORM ES500-LOAD-MATERIALS                                         
048800                               THRU ES500-EXIT.                           
048900     SORT WORK-SORT-FILE                                                  
049000         ON ASCENDING KEY WSORT-UNIT WSORT-SEQ                            
049100         INPUT PROCEDURE  AA050-RUN-ESTIMATES THRU AA050-EXIT             
049200         OUTPUT PROCEDURE AA060-PRINT-REPORT  THRU AA060-EXIT.            
049300     PERFORM AA090-CLOSE-FILES THRU AA090-EXIT.                           
049400     STOP RUN.                                                            
049500*                                                                         
049600 AA010-OPEN-FILES.                                                        
049700     ACCEPT WS-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.                      
049800     MOVE RDH-MM               TO RDE-MM.                                 
049900     MOVE RDH-DD               TO RDE-DD.                                 
050000     MOVE RDH-CCYY             TO RDE-CCYY.                               
050100     OPEN INPUT  ES-MATERIAL-FILE                                         
050200                 ES-REQUEST-FILE.                                         
050300     OPEN OUTPUT ES-DETAIL-FILE                                           
050400                 ES-SUMMARY-FILE                                          
050500                 PRINT-FILE.                                              
050600     IF NOT ES-MAT-OK                                                     
050700         DISPLAY "ES001 - ESMATFIL OPEN FAILED " ES-MAT-STATUS            
050800         STOP RUN                                                         
050900     END-IF.                                                              
051000     IF NOT ES-REQ-OK                                                     
051100         DISPLAY "ES002 - ESREQFIL OPEN FAILED " ES-REQ-STATUS            
051200         STOP RUN                                                         
051300     END-IF.                                                              
051400     INITIATE ESTIMATE-REPORT.                                            
051500 AA010-EXIT.                                                              
051600     EXIT.                                                                
051700*                                                                         
051800*                                                                         
051900* AA050 - SORT INPUT PROCEDURE.  READS EVERY REQUEST IN FILE              
052000* ORDER, CALCULATES IT, WRITES DETAIL/SUMMARY IN THAT SAME                
052100* ORDER, THEN RELEASES A SMALL SORT KEY SO AA060 CAN PRINT THE            
052200* REPORT GROUPED BY REQ-UNIT WITHOUT DISTURBING FILE ORDER.               
052300*                                                                         
052400 AA050-RUN-ESTIMATES.                                                     
052500     READ ES-REQUEST-FILE                                                 
052600         AT END SET WS-REQ-EOF TO TRUE                                    
052700     END-READ.                                                            
052800 AA050-LOOP.                                                              
052900     IF WS-REQ-EOF                                                        
053000         GO TO AA050-EXIT                                                 
053100     END-IF.                                                              
053200     ADD 1                     TO WS-REQ-READ-CNT.                        
053300     ADD 1                     TO WS-RESULT-CNT.                          
053400     SET WS-RES-IDX            TO WS-RESULT-CNT.                          
053500     MOVE REQ-ID               TO WSR-REQ-ID    (WS-RES-IDX).             
053600     MOVE REQ-UNIT             TO WSR-UNIT      (WS-RES-IDX).             
053700     MOVE SPACES               TO WSR-ERR-TEXT  (WS-RES-IDX).             
053800     PERFORM ES050-PROCESS-REQUEST                                        
053900                               THRU ES050-EXIT.                           
054000     MOVE WSR-UNIT (WS-RES-IDX) TO WSORT-UNIT.                            
054100     MOVE WS-RESULT-CNT        TO WSORT-SEQ.                              
054200     RELEASE WS-SORT-RECORD.                                              
054300     READ ES-REQUEST-FILE                                                 
054400         AT END SET WS-REQ-EOF TO TRUE                                    
054500     END-READ.                                                            
054600     GO TO AA050-LOOP.                                                    
054700 AA050-EXIT.                                                              
054800     EXIT.                                                                
054900*                                                                         
055000* ES050 - DISPATCHES ONE REQUEST TO ITS CALCULATOR ON REQ-UNIT.           
055100*                                                                         
055200 ES050-PROCESS-REQUEST.                                                   
055300     MOVE ZERO                 TO WS-TEMP-LINE-CNT                        
055400                                  WS-TOTAL-COST                           
055500                                  WS-LABOR-HRS                            
055600                                  WS-AREA-SQFT                            
055700                                  WS-VOL-CUYD                             
055800                                  WS-WEIGHT-TONS.                         
055900     SET WS-CALC-OK            TO TRUE.                                   
056000     MOVE SPACES               TO WS-CALC-ERR-TEXT.                       
056100     EVALUATE TRUE                                                        
056200         WHEN REQ-IS-PAVER                                                
056300             PERFORM ES100-CALC-PAVER    THRU ES100-EXIT                  
056400         WHEN REQ-IS-WALL                                                 
056500             PERFORM ES110-CALC-WALL     THRU ES110-EXIT                  
056600         WHEN REQ-IS-STAIR                                                
056700             PERFORM ES120-CALC-STAIR    THRU ES120-EXIT                  
056800         WHEN REQ-IS-STEP                                                 
056900             PERFORM ES130-CALC-STEP     THRU ES130-EXIT                  
057000         WHEN REQ-IS-CAT-WALL                                             
057100             PERFORM ES200-CALC-CAT-WALL THRU ES200-EXIT                  
057200         WHEN REQ-IS-PROJECT                                              
057300             PERFORM ES300-CALC-PROJECT  THRU ES300-EXIT                  
057400         WHEN OTHER                                                       
057500             SET WS-CALC-ERROR TO TRUE                                    
057600             MOVE "UNKNOWN REQ-UNIT CODE"                                 
057700                               TO WS-CALC-ERR-TEXT                        
057800     END-EVALUATE.                                                        
057900     PERFORM ES080-FINISH-REQUEST                                         
058000                               THRU ES080-EXIT.                           
058100 ES050-EXIT.                                                              
058200     EXIT.                                                                
058300*                                                                         
058400* ES080 - POSTS THE CALCULATOR'S RESULT TO WS-RESULT-TABLE AND            
058500* THE RUN COUNTERS, THEN WRITES THE DETAIL/SUMMARY RECORDS.               
058600*                                                                         
058700 ES080-FINISH-REQUEST.                                                    
058800     MOVE WS-CALC-STATUS  TO WSR-STATUS (WS-RES-IDX).                     
058900     IF WS-CALC-ERROR                                                     
059000         MOVE WS-CALC-ERR-TEXT                                            
059100                           TO WSR-ERR-TEXT (WS-RES-IDX)                   
059200         ADD 1             TO WS-REQ-ERR-CNT                              
059300         MOVE ZERO         TO WS-TOTAL-COST WS-LABOR-HRS                  
059400                              WS-AREA-SQFT  WS-VOL-CUYD                   
059500                              WS-WEIGHT-TONS                              
059600         MOVE ZERO         TO WS-TEMP-LINE-CNT                            
059700     ELSE                                                                 
059800         ADD 1             TO WS-REQ-OK-CNT                               
059900         ADD WS-TOTAL-COST TO WS-GRAND-COST                               
060000         ADD WS-LABOR-HRS  TO WS-GRAND-HOURS                              
060100     END-IF.                                                              
060200     MOVE WS-AREA-SQFT    TO WSR-AREA-SQFT   (WS-RES-IDX).                
060300     MOVE WS-VOL-CUYD     TO WSR-VOL-CUYD    (WS-RES-IDX).                
060400     MOVE WS-WEIGHT-TONS  TO WSR-WEIGHT-TONS (WS-RES-IDX).                
060500     MOVE WS-TOTAL-COST   TO WSR-TOTAL-COST  (WS-RES-IDX).                
060600     MOVE WS-LABOR-HRS    TO WSR-LABOR-HRS   (WS-RES-IDX).                
060700     MOVE WS-TEMP-LINE-CNT                                                
060800                          TO WSR-LINE-CNT    (WS-RES-IDX).                
060900     PERFORM ES085-COPY-LINE  THRU ES085-EXIT                             
061000         VARYING WS-MAT-SUB FROM 1 BY 1                                   
061100         UNTIL WS-MAT-SUB > WS-TEMP-LINE-CNT.                             
061200     PERFORM ES090-WRITE-OUTPUTS                                          
061300                               THRU ES090-EXIT.                           
061400 ES080-EXIT.                                                              
061500     EXIT.                                                                
061600*                                                                         
061700 ES085-COPY-LINE.                                                         
061800     SET WS-TL-IDX             TO WS-MAT-SUB.                             
061900     SET WSR-LINE-IDX          TO WS-MAT-SUB.                             
062000     MOVE WTL-MATERIAL  (WS-TL-IDX)                                       
062100             TO WSRL-MATERIAL  (WS-RES-IDX WSR-LINE-IDX).                 
062200     MOVE WTL-QTY       (WS-TL-IDX)                                       
062300             TO WSRL-QTY       (WS-RES-IDX WSR-LINE-IDX).                 
062400     MOVE WTL-UOM       (WS-TL-IDX)                                       
062500             TO WSRL-UOM       (WS-RES-IDX WSR-LINE-IDX).                 
062600     MOVE WTL-UNIT-COST (WS-TL-IDX)                                       
062700             TO WSRL-UNIT-COST (WS-RES-IDX WSR-LINE-IDX).                 
062800     MOVE WTL-LINE-COST (WS-TL-IDX)                                       
062900             TO WSRL-LINE-COST (WS-RES-IDX WSR-LINE-IDX).                 
063000 ES085-EXIT.                                                              
063100     EXIT.                                                                
063200*                                                                         
063300 ES090-WRITE-OUTPUTS.                                                     
063400     MOVE WSR-REQ-ID      (WS-RES-IDX) TO SUM-REQ-ID.                     
063500     MOVE WSR-AREA-SQFT   (WS-RES-IDX) TO SUM-AREA-SQFT.                  
063600     MOVE WSR-VOL-CUYD    (WS-RES-IDX) TO SUM-VOL-CUYD.                   
063700     MOVE WSR-WEIGHT-TONS (WS-RES-IDX) TO SUM-WEIGHT-TONS.                
063800     MOVE WSR-TOTAL-COST  (WS-RES-IDX) TO SUM-TOTAL-COST.                 
063900     MOVE WSR-LABOR-HRS   (WS-RES-IDX) TO SUM-LABOR-HRS.                  
064000     MOVE WSR-STATUS      (WS-RES-IDX) TO SUM-STATUS.                     
064100     WRITE ES-SUMMARY-RECORD.                                             
064200     PERFORM ES095-WRITE-DET-LINE THRU ES095-EXIT                         
064300         VARYING WS-MAT-SUB FROM 1 BY 1                                   
064400         UNTIL WS-MAT-SUB > WSR-LINE-CNT (WS-RES-IDX).                    
064500 ES090-EXIT.                                                              
064600     EXIT.                                                                
064700*                                                                         
064800 ES095-WRITE-DET-LINE.                                                    
064900     SET WSR-LINE-IDX          TO WS-MAT-SUB.                             
065000     MOVE WSR-REQ-ID (WS-RES-IDX)      TO DET-REQ-ID.                     
065100     MOVE WSR-UNIT   (WS-RES-IDX)      TO DET-UNIT.                       
065200     MOVE WS-MAT-SUB                   TO DET-LINE-NO.                    
065300     MOVE WSRL-MATERIAL  (WS-RES-IDX WSR-LINE-IDX)                        
065400                                       TO DET-MATERIAL.                   
065500     MOVE WSRL-QTY       (WS-RES-IDX WSR-LINE-IDX)                        
065600                                       TO DET-QTY.                        
065700     MOVE WSRL-UOM       (WS-RES-IDX WSR-LINE-IDX)                        
065800                                       TO DET-UOM.                        
065900     MOVE WSRL-UNIT-COST (WS-RES-IDX WSR-LINE-IDX)                        
066000                                       TO DET-UNIT-COST.                  
066100     MOVE WSRL-LINE-COST (WS-RES-IDX WSR-LINE-IDX)                        
066200                                       TO DET-LINE-COST.                  
066300     WRITE ES-DETAIL-RECORD.                                              
066400 ES095-EXIT.                                                              
066500     EXIT.                                                                
066600*                                                                         
066700* ES800 - APPENDS ONE BILL-OF-MATERIAL LINE.  CALLER LOADS                
066800* WK-LINE-MATERIAL/QTY/UOM/UNIT-COST FIRST.  LINE COST AND THE            
066900* RUNNING WS-TOTAL-COST ARE COMPUTED HERE SO EVERY CALCULATOR             
067000* PRICES THE SAME WAY - ROUNDED AT THE LINE, SUMMED FROM THAT.            
067100*                                                                         
067200 ES800-ADD-LINE.                                                          
067300     ADD 1                     TO WS-TEMP-LINE-CNT.                       
067400     SET WS-TL-IDX             TO WS-TEMP-LINE-CNT.                       
067500     MOVE WK-LINE-MATERIAL     TO WTL-MATERIAL   (WS-TL-IDX).             
067600     MOVE WK-LINE-QTY          TO WTL-QTY        (WS-TL-IDX).             
067700     MOVE WK-LINE-UOM          TO WTL-UOM        (WS-TL-IDX).             
067800     MOVE WK-LINE-UNIT-COST    TO WTL-UNIT-COST  (WS-TL-IDX).             
067900     COMPUTE WK-LINE-COST ROUNDED =                                       
068000             WK-LINE-QTY * WK-LINE-UNIT-COST.                             
068100     MOVE WK-LINE-COST         TO WTL-LINE-COST  (WS-TL-IDX).             
068200     ADD WK-LINE-COST          TO WS-TOTAL-COST.                          
068300 ES800-EXIT.
068400     EXIT.
068410*
068420* ES805 - SAME AS ES800 BUT FOR THE THREE E1 LINE ITEMS WHERE
068430* THE PRICED QUANTITY RUNS ONE LOWER THAN THE PIECE COUNT ON THE
068440* PRINTED LINE (RETAINING/GARDEN WALL CAP BLOCKS, PATIO EDGE
068450* RESTRAINTS - SEE ES310/ES320/ES330).  CALLER
068460* COMPUTES WK-LINE-COST ITSELF BEFORE PERFORMING THIS.
068470*
068480 ES805-ADD-LINE-FIXED-COST.
068490     ADD 1                     TO WS-TEMP-LINE-CNT.
068500     SET WS-TL-IDX             TO WS-TEMP-LINE-CNT.
068510     MOVE WK-LINE-MATERIAL     TO WTL-MATERIAL   (WS-TL-IDX).
068520     MOVE WK-LINE-QTY          TO WTL-QTY        (WS-TL-IDX).
068530     MOVE WK-LINE-UOM          TO WTL-UOM        (WS-TL-IDX).
068540     MOVE WK-LINE-UNIT-COST    TO WTL-UNIT-COST  (WS-TL-IDX).
068550     MOVE WK-LINE-COST         TO WTL-LINE-COST  (WS-TL-IDX).
068560     ADD WK-LINE-COST          TO WS-TOTAL-COST.
068570 ES805-EXIT.
068580     EXIT.
068590*
068600* ES100 - PAVER INSTALLATION (P1).  CA11 BASE, FINES LEVELING             
068700* SAND, AND THE PAVER COURSE ITSELF - THREE LAYER DEPTHS.                 
068800*                                                                         
068900 ES100-CALC-PAVER.                                                        
069000     MOVE REQ-LEN-FT           TO WK-FT-IN.                               
069100     MOVE REQ-LEN-IN           TO WK-IN-IN.                               
069200     PERFORM ES600-FEET-IN-TO-INCHES                                      
069300                               THRU ES600-EXIT.                           
069400     MOVE WK-INCHES-OUT        TO WS-LEN-IN.                              
069500     MOVE REQ-WID-FT           TO WK-FT-IN.                               
069600     MOVE REQ-WID-IN           TO WK-IN-IN.                               
069700     PERFORM ES600-FEET-IN-TO-INCHES                                      
069800                               THRU ES600-EXIT.                           
069900     MOVE WK-INCHES-OUT        TO WS-WID-IN.                              
070000     IF WS-LEN-IN = ZERO OR WS-WID-IN = ZERO                              
070100         SET WS-CALC-ERROR     TO TRUE                                    
070200         MOVE "MISSING LENGTH OR WIDTH"                                   
070300                               TO WS-CALC-ERR-TEXT                        
070400         GO TO ES100-EXIT                                                 
070500     END-IF.                                                              
070600     COMPUTE WS-ROUND-IN = (WS-LEN-IN * WS-WID-IN) / 144.                 
070700     PERFORM ES900-ROUND-2DEC THRU ES900-EXIT.                            
070800     MOVE WS-ROUND-OUT         TO WS-AREA-SQFT.                           
070900     IF REQ-PAVER-HGT = ZERO                                              
071000         MOVE 2.375            TO WS-PAVER-HGT                            
071100     ELSE                                                                 
071200         MOVE REQ-PAVER-HGT    TO WS-PAVER-HGT                            
071300     END-IF.                                                              
071400     IF REQ-FINES-DEP = ZERO                                              
071500         MOVE 2.375            TO WS-FINES-DEP                            
071600     ELSE                                                                 
071700         MOVE REQ-FINES-DEP    TO WS-FINES-DEP                            
071800     END-IF.                                                              
071900     IF REQ-CA11-DEP = ZERO                                               
072000         MOVE 3.625            TO WS-CA11-DEP                             
072100     ELSE                                                                 
072200         MOVE REQ-CA11-DEP     TO WS-CA11-DEP                             
072300     END-IF.                                                              
072400     COMPUTE WS-CA11-CF  = WS-AREA-SQFT * (WS-CA11-DEP  / 12).            
072500     COMPUTE WS-FINES-CF = WS-AREA-SQFT * (WS-FINES-DEP / 12).            
072600     COMPUTE WS-PAVER-CF = WS-AREA-SQFT * (WS-PAVER-HGT / 12).            
072700     COMPUTE WS-ROUND-IN = WS-CA11-CF / 27.                               
072800     PERFORM ES900-ROUND-2DEC THRU ES900-EXIT.                            
072900     MOVE WS-ROUND-OUT         TO WS-CA11-CUYD.                           
073000     COMPUTE WS-ROUND-IN = WS-FINES-CF / 27.                              
073100     PERFORM ES900-ROUND-2DEC THRU ES900-EXIT.                            
073200     MOVE WS-ROUND-OUT         TO WS-FINES-CUYD.                          
073300     COMPUTE WS-ROUND-IN =                                                
073400             (WS-CA11-CF + WS-FINES-CF + WS-PAVER-CF) / 27.               
073500     PERFORM ES900-ROUND-2DEC THRU ES900-EXIT.                            
073600     MOVE WS-ROUND-OUT         TO WS-VOL-CUYD.                            
073700     COMPUTE WS-ROUND-IN =                                                
073800             (WS-CA11-CF + WS-FINES-CF + WS-PAVER-CF)                     
073900                               * 100 / 2000.                              
074000     PERFORM ES900-ROUND-2DEC THRU ES900-EXIT.                            
074100     MOVE WS-ROUND-OUT         TO WS-WEIGHT-TONS.                         
074200     MOVE "CA11 BASE"          TO WK-LINE-MATERIAL.                       
074300     MOVE WS-CA11-CUYD         TO WK-LINE-QTY.                            
074400     MOVE "CU YD"              TO WK-LINE-UOM.                            
074500     MOVE ZERO                 TO WK-LINE-UNIT-COST.                      
074600     PERFORM ES800-ADD-LINE    THRU ES800-EXIT.                           
074700     MOVE "FINES"              TO WK-LINE-MATERIAL.                       
074800     MOVE WS-FINES-CUYD        TO WK-LINE-QTY.                            
074900     MOVE "CU YD"              TO WK-LINE-UOM.                            
075000     MOVE ZERO                 TO WK-LINE-UNIT-COST.                      
075100     PERFORM ES800-ADD-LINE    THRU ES800-EXIT.                           
075200     MOVE "PAVERS"             TO WK-LINE-MATERIAL.                       
075300     MOVE WS-AREA-SQFT         TO WK-LINE-QTY.                            
075400     MOVE "SQ FT"              TO WK-LINE-UOM.                            
075500     MOVE ZERO                 TO WK-LINE-UNIT-COST.                      
075600     PERFORM ES800-ADD-LINE    THRU ES800-EXIT.                           
075700 ES100-EXIT.                                                              
075800     EXIT.                                                                
075900*                                                                         
076000* ES110 - WALL CONSTRUCTION (W1).  BLOCK COUNT, MORTAR AND                
076100* BACKFILL FROM A SIMPLE LENGTH X HEIGHT X WIDTH BLOCK.                   
076200*                                                                         
076300 ES110-CALC-WALL.                                                         
076400     MOVE REQ-LEN-FT           TO WK-FT-IN.                               
076500     MOVE REQ-LEN-IN           TO WK-IN-IN.                               
076600     PERFORM ES600-FEET-IN-TO-INCHES                                      
076700                               THRU ES600-EXIT.                           
076800     MOVE WK-INCHES-OUT        TO WS-LEN-IN.                              
076900     MOVE REQ-HGT-FT           TO WK-FT-IN.                               
077000     MOVE REQ-HGT-IN           TO WK-IN-IN.                               
077100     PERFORM ES600-FEET-IN-TO-INCHES                                      
077200                               THRU ES600-EXIT.                           
077300     MOVE WK-INCHES-OUT        TO WS-HGT-IN.                              
077400     MOVE REQ-WID-FT           TO WK-FT-IN.                               
077500     MOVE REQ-WID-IN           TO WK-IN-IN.                               
077600     PERFORM ES600-FEET-IN-TO-INCHES                                      
077700                               THRU ES600-EXIT.                           
077800     MOVE WK-INCHES-OUT        TO WS-WID-IN.                              
077900     IF WS-LEN-IN = ZERO OR WS-HGT-IN = ZERO                              
078000                              OR WS-WID-IN = ZERO                         
078100         SET WS-CALC-ERROR     TO TRUE                                    
078200         MOVE "MISSING LENGTH, HEIGHT OR WIDTH"                           
078300                               TO WS-CALC-ERR-TEXT                        
078400         GO TO ES110-EXIT                                                 
078500     END-IF.                                                              
078600     COMPUTE WS-VOL-CF =                                                  
078700             (WS-LEN-IN * WS-HGT-IN * WS-WID-IN) / 1728.                  
078800     COMPUTE WS-ROUND-IN = WS-VOL-CF / 27.                                
078900     PERFORM ES900-ROUND-2DEC THRU ES900-EXIT.                            
079000     MOVE WS-ROUND-OUT         TO WS-VOL-CUYD.                            
079100     COMPUTE WS-ROUND-IN = (WS-LEN-IN * WS-HGT-IN) / 144.                 
079200     PERFORM ES900-ROUND-2DEC THRU ES900-EXIT.                            
079300     MOVE WS-ROUND-OUT         TO WS-AREA-SQFT.                           
079400     IF REQ-BLOCKS-SQFT = ZERO                                            
079500         MOVE 1.125            TO WS-BLOCKS-SQFT                          
079600     ELSE                                                                 
079700         MOVE REQ-BLOCKS-SQFT  TO WS-BLOCKS-SQFT                          
079800     END-IF.                                                              
079900     COMPUTE WS-ROUND-INT-IN = WS-AREA-SQFT * WS-BLOCKS-SQFT.             
080000     PERFORM ES920-ROUND-HALF-UP-INT                                      
080100                               THRU ES920-EXIT.                           
080200     MOVE WS-ROUND-INT-OUT     TO WS-BLOCK-CNT.                           
080300     COMPUTE WS-ROUND-IN = WS-VOL-CF * 0.10.                              
080400     PERFORM ES900-ROUND-2DEC THRU ES900-EXIT.                            
080500     MOVE WS-ROUND-OUT         TO WS-QTY-A.                               
080600     COMPUTE WS-ROUND-IN = WS-VOL-CUYD * 0.80.                            
080700     PERFORM ES900-ROUND-2DEC THRU ES900-EXIT.                            
080800     MOVE WS-ROUND-OUT         TO WS-QTY-B.                               
080900     COMPUTE WS-ROUND-IN = WS-VOL-CUYD * 1.5.                             
081000     PERFORM ES900-ROUND-2DEC THRU ES900-EXIT.                            
081100     MOVE WS-ROUND-OUT         TO WS-WEIGHT-TONS.                         
081200     MOVE "WALL BLOCKS"        TO WK-LINE-MATERIAL.                       
081300     MOVE WS-BLOCK-CNT         TO WK-LINE-QTY.                            
081400     MOVE "EACH"               TO WK-LINE-UOM.                            
081500     MOVE ZERO                 TO WK-LINE-UNIT-COST.                      
081600     PERFORM ES800-ADD-LINE    THRU ES800-EXIT.                           
081700     MOVE "MORTAR"             TO WK-LINE-MATERIAL.                       
081800     MOVE WS-QTY-A             TO WK-LINE-QTY.                            
081900     MOVE "CU FT"              TO WK-LINE-UOM.                            
082000     MOVE ZERO                 TO WK-LINE-UNIT-COST.                      
082100     PERFORM ES800-ADD-LINE    THRU ES800-EXIT.                           
082200     MOVE "BACKFILL"           TO WK-LINE-MATERIAL.                       
082300     MOVE WS-QTY-B             TO WK-LINE-QTY.                            
082400     MOVE "CU YD"              TO WK-LINE-UOM.                            
082500     MOVE ZERO                 TO WK-LINE-UNIT-COST.                      
082600     PERFORM ES800-ADD-LINE    THRU ES800-EXIT.                           
082700 ES110-EXIT.                                                              
082800     EXIT.                                                                
082900*                                                                         
083000* ES120 - STAIR CONSTRUCTION (S1).  SPLITS RISE AND RUN OVER              
083100* THE STEP COUNT (GIVEN, OR DERIVED FROM A 7 INCH RISE RULE).             
083200*                                                                         
083300 ES120-CALC-STAIR.                                                        
083400     MOVE REQ-HGT-FT           TO WK-FT-IN.                               
083500     MOVE REQ-HGT-IN           TO WK-IN-IN.                               
083600     PERFORM ES600-FEET-IN-TO-INCHES                                      
083700                               THRU ES600-EXIT.                           
083800     MOVE WK-INCHES-OUT        TO WS-RISE-IN.                             
083900     MOVE REQ-RUN-FT           TO WK-FT-IN.                               
084000     MOVE REQ-RUN-IN           TO WK-IN-IN.                               
084100     PERFORM ES600-FEET-IN-TO-INCHES                                      
084200                               THRU ES600-EXIT.                           
084300     MOVE WK-INCHES-OUT        TO WS-RUN-IN.                              
084400     IF WS-RISE-IN = ZERO OR WS-RUN-IN = ZERO                             
084500         SET WS-CALC-ERROR     TO TRUE                                    
084600         MOVE "MISSING RISE OR RUN"                                       
084700                               TO WS-CALC-ERR-TEXT                        
084800         GO TO ES120-EXIT                                                 
084900     END-IF.                                                              
085000     IF REQ-STEP-COUNT NOT = ZERO                                         
085100         MOVE REQ-STEP-COUNT   TO WS-STEP-COUNT                           
085200     ELSE                                                                 
085300         COMPUTE WS-ROUND-INT-IN = WS-RISE-IN / 7.                        
085400         PERFORM ES920-ROUND-HALF-UP-INT                                  
085500                               THRU ES920-EXIT                            
085600         MOVE WS-ROUND-INT-OUT TO WS-STEP-COUNT                           
085700     END-IF.                                                              
085800     IF WS-STEP-COUNT = ZERO                                              
085900         SET WS-CALC-ERROR     TO TRUE                                    
086000         MOVE "STEP COUNT COMPUTED AS ZERO"                               
086100                               TO WS-CALC-ERR-TEXT                        
086200         GO TO ES120-EXIT                                                 
086300     END-IF.                                                              
086400     COMPUTE WS-RISE-PER-STEP = WS-RISE-IN / WS-STEP-COUNT.               
086500     COMPUTE WS-RUN-PER-STEP  = WS-RUN-IN  / WS-STEP-COUNT.               
086600     IF REQ-TREAD-WID = ZERO                                              
086700         MOVE 36               TO WS-TREAD-WID                            
086800     ELSE                                                                 
086900         MOVE REQ-TREAD-WID    TO WS-TREAD-WID                            
087000     END-IF.                                                              
087100     COMPUTE WS-TREAD-SQFT =                                              
087200             (WS-RUN-PER-STEP  * WS-TREAD-WID) / 144.                     
087300     COMPUTE WS-RISER-SQFT =                                              
087400             (WS-RISE-PER-STEP * WS-TREAD-WID) / 144.                     
087500     COMPUTE WS-ROUND-IN = WS-TREAD-SQFT * WS-STEP-COUNT.                 
087600     PERFORM ES900-ROUND-2DEC THRU ES900-EXIT.                            
087700     MOVE WS-ROUND-OUT         TO WS-QTY-A.                               
087800     COMPUTE WS-ROUND-IN = WS-RISER-SQFT * WS-STEP-COUNT.                 
087900     PERFORM ES900-ROUND-2DEC THRU ES900-EXIT.                            
088000     MOVE WS-ROUND-OUT         TO WS-QTY-B.                               
088100     COMPUTE WS-ROUND-IN = WS-QTY-A + WS-QTY-B.                           
088200     PERFORM ES900-ROUND-2DEC THRU ES900-EXIT.                            
088300     MOVE WS-ROUND-OUT         TO WS-AREA-SQFT.                           
088400     COMPUTE WS-ROUND-IN = (WS-AREA-SQFT * 0.1) / 27.                     
088500     PERFORM ES900-ROUND-2DEC THRU ES900-EXIT.                            
088600     MOVE WS-ROUND-OUT         TO WS-VOL-CUYD.                            
088700     COMPUTE WS-ROUND-IN = (WS-AREA-SQFT * 0.1 * 150) / 2000.             
088800     PERFORM ES900-ROUND-2DEC THRU ES900-EXIT.                            
088900     MOVE WS-ROUND-OUT         TO WS-WEIGHT-TONS.                         
089000     MOVE "TREADS"             TO WK-LINE-MATERIAL.                       
089100     MOVE WS-QTY-A             TO WK-LINE-QTY.                            
089200     MOVE "SQ FT"              TO WK-LINE-UOM.                            
089300     MOVE ZERO                 TO WK-LINE-UNIT-COST.                      
089400     PERFORM ES800-ADD-LINE    THRU ES800-EXIT.                           
089500     MOVE "RISERS"             TO WK-LINE-MATERIAL.                       
089600     MOVE WS-QTY-B             TO WK-LINE-QTY.                            
089700     MOVE "SQ FT"              TO WK-LINE-UOM.                            
089800     MOVE ZERO                 TO WK-LINE-UNIT-COST.                      
089900     PERFORM ES800-ADD-LINE    THRU ES800-EXIT.                           
090000     MOVE "STRINGERS"          TO WK-LINE-MATERIAL.                       
090100     MOVE 2                    TO WK-LINE-QTY.                            
090200     MOVE "EACH"               TO WK-LINE-UOM.                            
090300     MOVE ZERO                 TO WK-LINE-UNIT-COST.                      
090400     PERFORM ES800-ADD-LINE    THRU ES800-EXIT.                           
090500 ES120-EXIT.                                                              
090600     EXIT.                                                                
090700*                                                                         
090800* ES130 - SINGLE STEP (T1).  ONE TREAD, ONE RISER, NO STEP                
090900* COUNT INVOLVED - A SINGLE UNIT STEP OFF A PATIO OR DECK.                
091000*                                                                         
091100 ES130-CALC-STEP.                                                         
091200     MOVE REQ-HGT-FT           TO WK-FT-IN.                               
091300     MOVE REQ-HGT-IN           TO WK-IN-IN.                               
091400     PERFORM ES600-FEET-IN-TO-INCHES                                      
091500                               THRU ES600-EXIT.                           
091600     MOVE WK-INCHES-OUT        TO WS-RISE-IN.                             
091700     MOVE REQ-RUN-FT           TO WK-FT-IN.                               
091800     MOVE REQ-RUN-IN           TO WK-IN-IN.                               
091900     PERFORM ES600-FEET-IN-TO-INCHES                                      
092000                               THRU ES600-EXIT.                           
092100     MOVE WK-INCHES-OUT        TO WS-RUN-IN.                              
092200     MOVE REQ-WID-FT           TO WK-FT-IN.                               
092300     MOVE REQ-WID-IN           TO WK-IN-IN.                               
092400     PERFORM ES600-FEET-IN-TO-INCHES                                      
092500                               THRU ES600-EXIT.                           
092600     MOVE WK-INCHES-OUT        TO WS-WID-IN.                              
092700     IF WS-RISE-IN = ZERO OR WS-RUN-IN = ZERO                             
092800                              OR WS-WID-IN = ZERO                         
092900         SET WS-CALC-ERROR     TO TRUE                                    
093000         MOVE "MISSING RISE, RUN OR WIDTH"                                
093100                               TO WS-CALC-ERR-TEXT                        
093200         GO TO ES130-EXIT                                                 
093300     END-IF.                                                              
093400     COMPUTE WS-ROUND-IN = (WS-RUN-IN  * WS-WID-IN) / 144.                
093500     PERFORM ES900-ROUND-2DEC THRU ES900-EXIT.                            
093600     MOVE WS-ROUND-OUT         TO WS-QTY-A.                               
093700     COMPUTE WS-ROUND-IN = (WS-RISE-IN * WS-WID-IN) / 144.                
093800     PERFORM ES900-ROUND-2DEC THRU ES900-EXIT.                            
093900     MOVE WS-ROUND-OUT         TO WS-QTY-B.                               
094000     COMPUTE WS-ROUND-IN = WS-QTY-A + WS-QTY-B.                           
094100     PERFORM ES900-ROUND-2DEC THRU ES900-EXIT.                            
094200     MOVE WS-ROUND-OUT         TO WS-AREA-SQFT.                           
094300     COMPUTE WS-ROUND-IN = (WS-AREA-SQFT * 0.1) / 27.                     
094400     PERFORM ES900-ROUND-2DEC THRU ES900-EXIT.                            
094500     MOVE WS-ROUND-OUT         TO WS-VOL-CUYD.                            
094600     COMPUTE WS-ROUND-IN = (WS-AREA-SQFT * 0.1 * 150) / 2000.             
094700     PERFORM ES900-ROUND-2DEC THRU ES900-EXIT.                            
094800     MOVE WS-ROUND-OUT         TO WS-WEIGHT-TONS.                         
094900     MOVE "TREAD MATERIAL"     TO WK-LINE-MATERIAL.                       
095000     MOVE WS-QTY-A             TO WK-LINE-QTY.                            
095100     MOVE "SQ FT"              TO WK-LINE-UOM.                            
095200     MOVE ZERO                 TO WK-LINE-UNIT-COST.                      
095300     PERFORM ES800-ADD-LINE    THRU ES800-EXIT.                           
095400     MOVE "RISER MATERIAL"     TO WK-LINE-MATERIAL.                       
095500     MOVE WS-QTY-B             TO WK-LINE-QTY.                            
095600     MOVE "SQ FT"              TO WK-LINE-UOM.                            
095700     MOVE ZERO                 TO WK-LINE-UNIT-COST.                      
095800     PERFORM ES800-ADD-LINE    THRU ES800-EXIT.                           
095900 ES130-EXIT.                                                              
096000     EXIT.                                                                
096100*                                                                         
096200* ES200 - CATALOG WALL ESTIMATOR (REQ-UNIT W2).  REQ-MAT-CLASS
096300* IS LOOKED UP AS A CATALOG MAT-ID VIA THE RCV-CAT-MAT-ID VIEW.           
096400* QUANTITY TAKE-OFF VARIES BY MAT-TYPE, SEE ES210/220/230/240.            
096500*                                                                         
096600 ES200-CALC-CAT-WALL.                                                     
096700     MOVE ZERO                 TO WS-WALL-LEN-IN  WS-WALL-HGT-IN          
096800                                   WS-WALL-LEN-FT  WS-WALL-HGT-FT.        
096900     MOVE "N"                  TO WS-CONCBLK-SW.                          
097000     MOVE REQ-LEN-FT           TO WK-FT-IN.                               
097100     MOVE REQ-LEN-IN           TO WK-IN-IN.                               
097200     PERFORM ES600-FEET-IN-TO-INCHES THRU ES600-EXIT.                     
097300     MOVE WK-INCHES-OUT        TO WS-WALL-LEN-IN.                         
097400     MOVE REQ-HGT-FT           TO WK-FT-IN.                               
097500     MOVE REQ-HGT-IN           TO WK-IN-IN.                               
097600     PERFORM ES600-FEET-IN-TO-INCHES THRU ES600-EXIT.                     
097700     MOVE WK-INCHES-OUT        TO WS-WALL-HGT-IN.                         
097800     IF WS-WALL-LEN-IN = ZERO OR WS-WALL-HGT-IN = ZERO                    
097900         SET WS-CALC-ERROR     TO TRUE                                    
098000         MOVE "WALL LENGTH OR HEIGHT NOT GIVEN"                           
098100                               TO WS-CALC-ERR-TEXT                        
098200         GO TO ES200-EXIT                                                 
098300     END-IF.                                                              
098400     COMPUTE WS-ROUND-IN = WS-WALL-LEN-IN / 12.                           
098500     PERFORM ES900-ROUND-2DEC THRU ES900-EXIT.                            
098600     MOVE WS-ROUND-OUT         TO WS-WALL-LEN-FT.                         
098700     COMPUTE WS-ROUND-IN = WS-WALL-HGT-IN / 12.                           
098800     PERFORM ES900-ROUND-2DEC THRU ES900-EXIT.                            
098900     MOVE WS-ROUND-OUT         TO WS-WALL-HGT-FT.                         
099000     COMPUTE WS-ROUND-IN = WS-WALL-LEN-FT * WS-WALL-HGT-FT.               
099100     PERFORM ES900-ROUND-2DEC THRU ES900-EXIT.                            
099200     MOVE WS-ROUND-OUT         TO WS-AREA-SQFT.                           
099300*                                                                         
099400     MOVE RCV-CAT-MAT-ID       TO WK-FIND-ID.                             
099500     PERFORM ES510-FIND-MATERIAL THRU ES510-EXIT.                         
099600     IF NOT WS-MAT-FOUND                                                  
099700         SET WS-CALC-ERROR     TO TRUE                                    
099800         MOVE "MATERIAL CLASS NOT FOUND IN CATALOG"                       
099900                               TO WS-CALC-ERR-TEXT                        
100000         GO TO ES200-EXIT                                                 
100100     END-IF.                                                              
100200     EVALUATE WM-MAT-TYPE (WS-MAT-IDX)                                    
100300         WHEN "STONE"                                                     
100400             PERFORM ES220-QUANTITY-STONE  THRU ES220-EXIT                
100500         WHEN "BRICK"                                                     
100600             PERFORM ES230-QUANTITY-BRICK  THRU ES230-EXIT                
100700         WHEN "WOOD"                                                      
100800             PERFORM ES240-QUANTITY-WOOD   THRU ES240-EXIT                
100900         WHEN OTHER                                                       
101000             MOVE "Y"          TO WS-CONCBLK-SW                           
101100             PERFORM ES210-QUANTITY-CONCBLK THRU ES210-EXIT               
101200     END-EVALUATE.                                                        
101300     IF WS-CALC-ERROR                                                     
101400         GO TO ES200-EXIT                                                 
101500     END-IF.                                                              
101600     PERFORM ES250-BASE-ADDON  THRU ES250-EXIT.                           
101700     PERFORM ES260-CAP-ADDON   THRU ES260-EXIT.                           
101800     PERFORM ES270-INSTALL-HOURS THRU ES270-EXIT.                         
101900 ES200-EXIT.                                                              
102000     EXIT.                                                                
102100*                                                                         
102200* ES210 - CONCRETE/BLOCK TAKE-OFF, ALSO THE CATCH-ALL FOR ANY             
102300* MAT-TYPE NOT LISTED SEPARATELY (STONE, BRICK, WOOD).  UNIT              
102400* DIMENSIONS DEFAULT TO 16 X 8 IN WHEN THE CATALOG LEAVES THEM            
102500* BLANK - THE STANDARD BLOCK USED ON THE YARD PRICE LIST.                 
102600*                                                                         
102700 ES210-QUANTITY-CONCBLK.                                                  
102800     MOVE WM-LENGTH-IN (WS-MAT-IDX) TO WS-UNIT-LEN.                       
102900     IF WS-UNIT-LEN = ZERO                                                
103000         MOVE 16                TO WS-UNIT-LEN                            
103100     END-IF.                                                              
103200     MOVE WM-HEIGHT-IN (WS-MAT-IDX) TO WS-UNIT-HGT.                       
103300     IF WS-UNIT-HGT = ZERO                                                
103400         MOVE 8                 TO WS-UNIT-HGT                            
103500     END-IF.                                                              
103600     COMPUTE WS-ROUND-INT-IN = WS-WALL-LEN-IN / WS-UNIT-LEN.              
103700     PERFORM ES910-ROUND-UP THRU ES910-EXIT.                              
103800     MOVE WS-ROUND-INT-OUT      TO WS-PER-COURSE.                         
103900     COMPUTE WS-ROUND-INT-IN = WS-WALL-HGT-IN / WS-UNIT-HGT.              
104000     PERFORM ES910-ROUND-UP THRU ES910-EXIT.                              
104100     MOVE WS-ROUND-INT-OUT      TO WS-COURSES.                            
104200     COMPUTE WS-PRIMARY-QTY = WS-PER-COURSE * WS-COURSES.                 
104300     IF WS-PRIMARY-QTY NOT > ZERO                                         
104400         MOVE 1                 TO WS-PRIMARY-QTY                         
104500     END-IF.                                                              
104600     COMPUTE WS-ROUND-INT-IN = WS-PRIMARY-QTY * 0.3.                      
104700     PERFORM ES910-ROUND-UP THRU ES910-EXIT.                              
104800     MOVE WS-ROUND-INT-OUT      TO WS-MORTAR-BAGS.                        
104900     COMPUTE WS-ROUND-INT-IN = WS-WALL-LEN-IN / 48.                       
105000     PERFORM ES910-ROUND-UP THRU ES910-EXIT.                              
105100     MOVE WS-ROUND-INT-OUT      TO WS-REBAR-PCS.                          
105200     COMPUTE WS-ROUND-IN = (WS-WALL-LEN-IN * 12 * 8) / 46656.             
105300     PERFORM ES900-ROUND-2DEC THRU ES900-EXIT.                            
105400     MOVE WS-ROUND-OUT          TO WS-QTY-C.                              
105500     MOVE WM-MAT-NAME (WS-MAT-IDX) TO WK-LINE-MATERIAL.                   
105600     MOVE WS-PRIMARY-QTY        TO WK-LINE-QTY.                           
105700     MOVE "EACH"                TO WK-LINE-UOM.                           
105800     MOVE WM-PRICE (WS-MAT-IDX) TO WK-LINE-UNIT-COST.                     
105900     PERFORM ES800-ADD-LINE THRU ES800-EXIT.                              
106000     MOVE "MORTAR"              TO WK-LINE-MATERIAL.                      
106100     MOVE WS-MORTAR-BAGS        TO WK-LINE-QTY.                           
106200     MOVE "BAGS"                TO WK-LINE-UOM.                           
106300     MOVE 8.00                  TO WK-LINE-UNIT-COST.                     
106400     PERFORM ES800-ADD-LINE THRU ES800-EXIT.                              
106500     MOVE "REBAR"               TO WK-LINE-MATERIAL.                      
106600     MOVE WS-REBAR-PCS          TO WK-LINE-QTY.                           
106700     MOVE "PIECES"              TO WK-LINE-UOM.                           
106800     MOVE 5.00                  TO WK-LINE-UNIT-COST.                     
106900     PERFORM ES800-ADD-LINE THRU ES800-EXIT.                              
107000     MOVE "CONCRETE FOOTINGS"   TO WK-LINE-MATERIAL.                      
107100     MOVE WS-QTY-C              TO WK-LINE-QTY.                           
107200     MOVE "CU YD"               TO WK-LINE-UOM.                           
107300     MOVE ZERO                  TO WK-LINE-UNIT-COST.                     
107400     PERFORM ES800-ADD-LINE THRU ES800-EXIT.                              
107500 ES210-EXIT.                                                              
107600     EXIT.                                                                
107700*                                                                         
107800* ES220 - STONE TAKE-OFF.  COVERAGE COMES OFF THE CATALOG (ES500          
107900* DEFAULTS IT AT LOAD TIME IF THE MASTER RECORD LEFT IT ZERO).            
108000*                                                                         
108100 ES220-QUANTITY-STONE.                                                    
108200     COMPUTE WS-ROUND-INT-IN =                                            
108300             WS-AREA-SQFT / WM-COVERAGE-SQFT (WS-MAT-IDX).                
108400     PERFORM ES910-ROUND-UP THRU ES910-EXIT.                              
108500     MOVE WS-ROUND-INT-OUT      TO WS-PRIMARY-QTY.                        
108600     IF WS-PRIMARY-QTY NOT > ZERO                                         
108700         MOVE 1                 TO WS-PRIMARY-QTY                         
108800     END-IF.                                                              
108900     COMPUTE WS-ROUND-INT-IN = WS-PRIMARY-QTY * 0.1.                      
109000     PERFORM ES910-ROUND-UP THRU ES910-EXIT.                              
109100     MOVE WS-ROUND-INT-OUT      TO WS-MORTAR-BAGS.                        
109200     COMPUTE WS-ROUND-IN = (WS-WALL-LEN-IN * 12 * 6) / 46656.             
109300     PERFORM ES900-ROUND-2DEC THRU ES900-EXIT.                            
109400     MOVE WS-ROUND-OUT          TO WS-QTY-C.                              
109500     MOVE WM-MAT-NAME (WS-MAT-IDX) TO WK-LINE-MATERIAL.                   
109600     MOVE WS-PRIMARY-QTY        TO WK-LINE-QTY.                           
109700     MOVE "EACH"                TO WK-LINE-UOM.                           
109800     MOVE WM-PRICE (WS-MAT-IDX) TO WK-LINE-UNIT-COST.                     
109900     PERFORM ES800-ADD-LINE THRU ES800-EXIT.                              
110000     MOVE "MORTAR"              TO WK-LINE-MATERIAL.                      
110100     MOVE WS-MORTAR-BAGS        TO WK-LINE-QTY.                           
110200     MOVE "BAGS"                TO WK-LINE-UOM.                           
110300     MOVE 8.00                  TO WK-LINE-UNIT-COST.                     
110400     PERFORM ES800-ADD-LINE THRU ES800-EXIT.                              
110500     MOVE "GRAVEL BASE"         TO WK-LINE-MATERIAL.                      
110600     MOVE WS-QTY-C              TO WK-LINE-QTY.                           
110700     MOVE "CU YD"               TO WK-LINE-UOM.                           
110800     MOVE 25.00                 TO WK-LINE-UNIT-COST.                     
110900     PERFORM ES800-ADD-LINE THRU ES800-EXIT.                              
111000 ES220-EXIT.                                                              
111100     EXIT.                                                                
111200*                                                                         
111300* ES230 - BRICK TAKE-OFF.  A 3/8 IN MORTAR JOINT IS ADDED TO              
111400* EACH UNIT DIMENSION BEFORE THE COURSE COUNT IS TAKEN.                   
111500*                                                                         
111600 ES230-QUANTITY-BRICK.                                                    
111700     MOVE WM-LENGTH-IN (WS-MAT-IDX) TO WS-UNIT-LEN.                       
111800     MOVE WM-HEIGHT-IN (WS-MAT-IDX) TO WS-UNIT-HGT.                       
111900     COMPUTE WS-ROUND-INT-IN =                                            
112000             WS-WALL-LEN-IN / (WS-UNIT-LEN + 0.375).                      
112100     PERFORM ES910-ROUND-UP THRU ES910-EXIT.                              
112200     MOVE WS-ROUND-INT-OUT      TO WS-PER-COURSE.                         
112300     COMPUTE WS-ROUND-INT-IN =                                            
112400             WS-WALL-HGT-IN / (WS-UNIT-HGT + 0.375).                      
112500     PERFORM ES910-ROUND-UP THRU ES910-EXIT.                              
112600     MOVE WS-ROUND-INT-OUT      TO WS-COURSES.                            
112700     COMPUTE WS-PRIMARY-QTY = WS-PER-COURSE * WS-COURSES.                 
112800     IF WS-PRIMARY-QTY NOT > ZERO                                         
112900         MOVE 1                 TO WS-PRIMARY-QTY                         
113000     END-IF.                                                              
113100     COMPUTE WS-ROUND-INT-IN = WS-PRIMARY-QTY * 0.05.                     
113200     PERFORM ES910-ROUND-UP THRU ES910-EXIT.                              
113300     MOVE WS-ROUND-INT-OUT      TO WS-MORTAR-BAGS.                        
113400     COMPUTE WS-ROUND-IN = WS-PRIMARY-QTY * 0.001.                        
113500     PERFORM ES900-ROUND-2DEC THRU ES900-EXIT.                            
113600     MOVE WS-ROUND-OUT          TO WS-QTY-C.                              
113700     MOVE WM-MAT-NAME (WS-MAT-IDX) TO WK-LINE-MATERIAL.                   
113800     MOVE WS-PRIMARY-QTY        TO WK-LINE-QTY.                           
113900     MOVE "EACH"                TO WK-LINE-UOM.                           
114000     MOVE WM-PRICE (WS-MAT-IDX) TO WK-LINE-UNIT-COST.                     
114100     PERFORM ES800-ADD-LINE THRU ES800-EXIT.                              
114200     MOVE "MORTAR"              TO WK-LINE-MATERIAL.                      
114300     MOVE WS-MORTAR-BAGS        TO WK-LINE-QTY.                           
114400     MOVE "BAGS"                TO WK-LINE-UOM.                           
114500     MOVE 8.00                  TO WK-LINE-UNIT-COST.                     
114600     PERFORM ES800-ADD-LINE THRU ES800-EXIT.                              
114700     MOVE "SAND"                TO WK-LINE-MATERIAL.                      
114800     MOVE WS-QTY-C              TO WK-LINE-QTY.                           
114900     MOVE "CU YD"               TO WK-LINE-UOM.                           
115000     MOVE ZERO                  TO WK-LINE-UNIT-COST.                     
115100     PERFORM ES800-ADD-LINE THRU ES800-EXIT.                              
115200 ES230-EXIT.                                                              
115300     EXIT.                                                                
115400*                                                                         
115500* ES240 - WOOD/TIMBER TAKE-OFF.                                           
115600*                                                                         
115700 ES240-QUANTITY-WOOD.                                                     
115800     MOVE WM-LENGTH-IN (WS-MAT-IDX) TO WS-UNIT-LEN.                       
115900     MOVE WM-HEIGHT-IN (WS-MAT-IDX) TO WS-UNIT-HGT.                       
116000     IF WS-UNIT-LEN = ZERO OR WS-UNIT-HGT = ZERO                          
116100         SET WS-CALC-ERROR      TO TRUE                                   
116200         MOVE "TIMBER DIMENSIONS MISSING IN CATALOG"                      
116300                               TO WS-CALC-ERR-TEXT                        
116400         GO TO ES240-EXIT                                                 
116500     END-IF.                                                              
116600     COMPUTE WS-ROUND-INT-IN = WS-WALL-HGT-IN / WS-UNIT-HGT.              
116700     PERFORM ES910-ROUND-UP THRU ES910-EXIT.                              
116800     MOVE WS-ROUND-INT-OUT      TO WS-COURSES.                            
116900     COMPUTE WS-ROUND-INT-IN = WS-WALL-LEN-IN / WS-UNIT-LEN.              
117000     PERFORM ES910-ROUND-UP THRU ES910-EXIT.                              
117100     MOVE WS-ROUND-INT-OUT      TO WS-PER-COURSE.                         
117200     COMPUTE WS-PRIMARY-QTY = WS-PER-COURSE * WS-COURSES.                 
117300     IF WS-PRIMARY-QTY NOT > ZERO                                         
117400         MOVE 1                 TO WS-PRIMARY-QTY                         
117500     END-IF.                                                              
117600     COMPUTE WS-REBAR-PCS = WS-PRIMARY-QTY * 2.                           
117700     COMPUTE WS-ROUND-IN = (WS-WALL-LEN-IN * 6 * 4) / 46656.              
117800     PERFORM ES900-ROUND-2DEC THRU ES900-EXIT.                            
117900     MOVE WS-ROUND-OUT          TO WS-QTY-C.                              
118000     MOVE WM-MAT-NAME (WS-MAT-IDX) TO WK-LINE-MATERIAL.                   
118100     MOVE WS-PRIMARY-QTY        TO WK-LINE-QTY.                           
118200     MOVE "EACH"                TO WK-LINE-UOM.                           
118300     MOVE WM-PRICE (WS-MAT-IDX) TO WK-LINE-UNIT-COST.                     
118400     PERFORM ES800-ADD-LINE THRU ES800-EXIT.                              
118500     MOVE "REBAR"               TO WK-LINE-MATERIAL.                      
118600     MOVE WS-REBAR-PCS          TO WK-LINE-QTY.                           
118700     MOVE "PIECES"              TO WK-LINE-UOM.                           
118800     MOVE 5.00                  TO WK-LINE-UNIT-COST.                     
118900     PERFORM ES800-ADD-LINE THRU ES800-EXIT.                              
119000     MOVE "GRAVEL BASE"         TO WK-LINE-MATERIAL.                      
119100     MOVE WS-QTY-C              TO WK-LINE-QTY.                           
119200     MOVE "CU YD"               TO WK-LINE-UOM.                           
119300     MOVE 25.00                 TO WK-LINE-UNIT-COST.                     
119400     PERFORM ES800-ADD-LINE THRU ES800-EXIT.                              
119500 ES240-EXIT.                                                              
119600     EXIT.                                                                
119700*                                                                         
119800* ES250 - FABRIC/DRAINAGE BASE ADD-ON.  Y OR BLANK ON THE FIELD           
119900* SHEET MEANS INCLUDE IT - ONLY AN EXPLICIT "N" LEAVES IT OFF.            
120000*                                                                         
120100 ES250-BASE-ADDON.                                                        
120200     IF REQ-INCL-BASE = "N"                                               
120300         GO TO ES250-EXIT                                                 
120400     END-IF.                                                              
120500     COMPUTE WS-ROUND-INT-IN = WS-WALL-LEN-FT * 2.                        
120600     PERFORM ES920-ROUND-HALF-UP-INT THRU ES920-EXIT.                     
120700     MOVE WS-ROUND-INT-OUT      TO WS-FABRIC-SQFT.                        
120800     MOVE ZERO                  TO WS-DRAIN-FT.                           
120900     IF WS-WALL-HGT-FT > 3                                                
121000         COMPUTE WS-ROUND-INT-IN = WS-WALL-LEN-FT.                        
121100         PERFORM ES920-ROUND-HALF-UP-INT THRU ES920-EXIT.                 
121200         MOVE WS-ROUND-INT-OUT  TO WS-DRAIN-FT                            
121300     END-IF.                                                              
121400     MOVE "LANDSCAPE FABRIC"    TO WK-LINE-MATERIAL.                      
121500     MOVE WS-FABRIC-SQFT        TO WK-LINE-QTY.                           
121600     MOVE "SQ FT"               TO WK-LINE-UOM.                           
121700     MOVE 0.50                  TO WK-LINE-UNIT-COST.                     
121800     PERFORM ES800-ADD-LINE THRU ES800-EXIT.                              
121900     IF WS-DRAIN-FT > ZERO                                                
122000         MOVE "DRAINAGE PIPE"   TO WK-LINE-MATERIAL                       
122100         MOVE WS-DRAIN-FT       TO WK-LINE-QTY                            
122200         MOVE "FEET"            TO WK-LINE-UOM                            
122300         MOVE 3.00              TO WK-LINE-UNIT-COST                      
122400         PERFORM ES800-ADD-LINE THRU ES800-EXIT                           
122500     END-IF.                                                              
122600 ES250-EXIT.                                                              
122700     EXIT.                                                                
122800*                                                                         
122900* ES260 - CAP BLOCK ADD-ON, CONCRETE/BLOCK WALLS ONLY.  THE CAP           
123000* IS THE CATALOG ITEM WHOSE NAME CARRIES "CAP" - IF THE YARD              
123100* STOCKS NONE, THE ADD-ON IS SIMPLY SKIPPED.                              
123200*                                                                         
123300 ES260-CAP-ADDON.                                                         
123400     IF NOT WS-IS-CONCBLK OR REQ-INCL-CAP = "N"                           
123500         GO TO ES260-EXIT                                                 
123600     END-IF.                                                              
123700     MOVE "N"                   TO WS-CAP-FOUND-SW.                       
123800     PERFORM ES265-TEST-CAP-NAME THRU ES265-EXIT                          
123900         VARYING WS-MAT-SUB FROM 1 BY 1                                   
124000         UNTIL WS-MAT-SUB > WS-MAT-TAB-CNT OR WS-CAP-FOUND.               
124100     IF NOT WS-CAP-FOUND                                                  
124200         GO TO ES260-EXIT                                                 
124300     END-IF.                                                              
124400     MOVE WM-LENGTH-IN (WS-CAP-MAT-SAVE) TO WS-CAP-LEN.                   
124500     IF WS-CAP-LEN = ZERO                                                 
124600         MOVE 16                TO WS-CAP-LEN                             
124700     END-IF.                                                              
124800     COMPUTE WS-ROUND-INT-IN = WS-WALL-LEN-IN / WS-CAP-LEN.               
124900     PERFORM ES910-ROUND-UP THRU ES910-EXIT.                              
125000     MOVE WS-ROUND-INT-OUT      TO WS-CAP-BLOCKS.                         
125100     MOVE WM-PRICE (WS-CAP-MAT-SAVE) TO WS-CAP-PRICE.                     
125200     MOVE "CAP BLOCKS"          TO WK-LINE-MATERIAL.                      
125300     MOVE WS-CAP-BLOCKS         TO WK-LINE-QTY.                           
125400     MOVE "EACH"                TO WK-LINE-UOM.                           
125500     MOVE WS-CAP-PRICE          TO WK-LINE-UNIT-COST.                     
125600     PERFORM ES800-ADD-LINE THRU ES800-EXIT.                              
125700 ES260-EXIT.                                                              
125800     EXIT.                                                                
125900*                                                                         
126000 ES265-TEST-CAP-NAME.                                                     
126100     MOVE ZERO                  TO WS-CAP-TALLY.                          
126200     INSPECT WM-MAT-NAME (WS-MAT-SUB) TALLYING WS-CAP-TALLY               
126300             FOR ALL "CAP".                                               
126400     IF WS-CAP-TALLY > ZERO                                               
126500         MOVE "Y"                TO WS-CAP-FOUND-SW                       
126600         MOVE WS-MAT-SUB          TO WS-CAP-MAT-SAVE                      
126700     END-IF.                                                              
126800 ES265-EXIT.                                                              
126900     EXIT.                                                                
127000*                                                                         
127100* ES270 - INSTALL HOURS, BY MAT-TYPE, MINIMUM 1 HOUR.                     
127200*                                                                         
127300 ES270-INSTALL-HOURS.                                                     
127400     MOVE WS-AREA-SQFT           TO WS-ROUND-IN.                          
127500     IF WS-ROUND-IN < 1                                                   
127600         MOVE 1                  TO WS-ROUND-IN                           
127700     END-IF.                                                              
127800     EVALUATE WM-MAT-TYPE (WS-MAT-IDX)                                    
127900         WHEN "STONE"                                                     
128000             COMPUTE WS-INSTALL-HRS = (WS-ROUND-IN / 100) * 20            
128100         WHEN "CONCRETE"                                                  
128200             COMPUTE WS-INSTALL-HRS = (WS-ROUND-IN / 100) * 15            
128300         WHEN "BRICK"                                                     
128400             COMPUTE WS-INSTALL-HRS = (WS-ROUND-IN / 100) * 18            
128500         WHEN "WOOD"                                                      
128600             COMPUTE WS-INSTALL-HRS = (WS-ROUND-IN / 100) * 6             
128700         WHEN "BLOCK"                                                     
128800             COMPUTE WS-INSTALL-HRS = (WS-ROUND-IN / 100) * 8             
128900         WHEN OTHER                                                       
129000             COMPUTE WS-INSTALL-HRS = (WS-ROUND-IN / 100) * 10            
129100     END-EVALUATE.                                                        
129200     COMPUTE WS-ROUND-INT-IN = WS-INSTALL-HRS.                            
129300     PERFORM ES920-ROUND-HALF-UP-INT THRU ES920-EXIT.                     
129400     IF WS-ROUND-INT-OUT < 1                                              
129500         MOVE 1                  TO WS-ROUND-INT-OUT                      
129600     END-IF.                                                              
129700     MOVE WS-ROUND-INT-OUT       TO WS-LABOR-HRS.                         
129800 ES270-EXIT.                                                              
129900     EXIT.                                                                
130000*                                                                         
130100* ES300 - PROJECT ESTIMATOR (REQ-UNIT E1).  WHOLE FOOT
130200* DIMENSIONS ONLY - THE INCHES FIELDS ARE NOT USED BY THIS                
130300* CALCULATOR.  REQ-MAT-CLASS CARRIES THE MATERIAL CLASS TEXT              
130400* (CONCRETE, STONE, BRICK) RATHER THAN A CATALOG MAT-ID.                  
130500*                                                                         
130600 ES300-CALC-PROJECT.                                                      
130700     MOVE REQ-LEN-FT             TO WS-PROJ-LEN.                          
130800     MOVE REQ-WID-FT             TO WS-PROJ-WID.                          
130900     MOVE REQ-HGT-FT             TO WS-PROJ-HGT.                          
131000     IF WS-PROJ-LEN = ZERO                                                
131100         SET WS-CALC-ERROR       TO TRUE                                  
131200         MOVE "PROJECT LENGTH NOT GIVEN"                                  
131300                                 TO WS-CALC-ERR-TEXT                      
131400         GO TO ES300-EXIT                                                 
131500     END-IF.                                                              
131600     EVALUATE TRUE                                                        
131700         WHEN REQ-RETAINING-WALL                                          
131800             IF WS-PROJ-HGT = ZERO                                        
131900                 SET WS-CALC-ERROR TO TRUE                                
132000                 MOVE "WALL HEIGHT NOT GIVEN"                             
132100                                 TO WS-CALC-ERR-TEXT                      
132200                 GO TO ES300-EXIT                                         
132300             END-IF                                                       
132400             COMPUTE WS-PROJ-AREA = WS-PROJ-LEN * WS-PROJ-HGT             
132500             PERFORM ES310-RETAINING-WALL THRU ES310-EXIT                 
132600         WHEN REQ-PATIO                                                   
132700             IF WS-PROJ-WID = ZERO                                        
132800                 SET WS-CALC-ERROR TO TRUE                                
132900                 MOVE "PATIO WIDTH NOT GIVEN"                             
133000                                 TO WS-CALC-ERR-TEXT                      
133100                 GO TO ES300-EXIT                                         
133200             END-IF                                                       
133300             COMPUTE WS-PROJ-AREA = WS-PROJ-LEN * WS-PROJ-WID             
133400             PERFORM ES320-PATIO THRU ES320-EXIT                          
133500         WHEN REQ-GARDEN-WALL                                             
133600             IF WS-PROJ-HGT = ZERO                                        
133700                 SET WS-CALC-ERROR TO TRUE                                
133800                 MOVE "WALL HEIGHT NOT GIVEN"                             
133900                                 TO WS-CALC-ERR-TEXT                      
134000                 GO TO ES300-EXIT                                         
134100             END-IF                                                       
134200             COMPUTE WS-PROJ-AREA = WS-PROJ-LEN * WS-PROJ-HGT             
134300             PERFORM ES330-GARDEN-WALL THRU ES330-EXIT                    
134400         WHEN OTHER                                                       
134500             SET WS-CALC-ERROR   TO TRUE                                  
134600             MOVE "UNKNOWN REQ-JOB-TYPE FOR E1"                           
134700                                 TO WS-CALC-ERR-TEXT                      
134800     END-EVALUATE.                                                        
134900     IF NOT WS-CALC-ERROR                                                 
135000         MOVE WS-PROJ-AREA        TO WS-AREA-SQFT                         
135100     END-IF.                                                              
135200 ES300-EXIT.                                                              
135300     EXIT.                                                                
135400*                                                                         
135500* ES310 - RETAINING WALL, CONCRETE OR STONE CLASS ONLY.                   
135600*                                                                         
135700 ES310-RETAINING-WALL.                                                    
135800     EVALUATE TRUE                                                        
135900         WHEN REQ-MAT-CLASS (1:8) = "CONCRETE"                            
136000             COMPUTE WS-PROJ-CNT = WS-PROJ-AREA / 0.5                     
136100             ADD 1                TO WS-PROJ-CNT                          
136200             MOVE "RETAINING WALL BLOCKS" TO WK-LINE-MATERIAL             
136300             MOVE WS-PROJ-CNT     TO WK-LINE-QTY                          
136400             MOVE "EACH"          TO WK-LINE-UOM                          
136500             MOVE 4.50            TO WK-LINE-UNIT-COST                    
136600             PERFORM ES800-ADD-LINE THRU ES800-EXIT                       
136700             COMPUTE WS-PROJ-CNT = WS-PROJ-LEN / 1
136720             COMPUTE WK-LINE-COST ROUNDED =
136740                     WS-PROJ-CNT * 3.25
136760             ADD 1                TO WS-PROJ-CNT
136800             MOVE "CAP BLOCKS"    TO WK-LINE-MATERIAL
136900             MOVE WS-PROJ-CNT     TO WK-LINE-QTY
137000             MOVE "EACH"          TO WK-LINE-UOM
137100             MOVE 3.25            TO WK-LINE-UNIT-COST
137150             PERFORM ES805-ADD-LINE-FIXED-COST
137180                                 THRU ES805-EXIT                       
137300             COMPUTE WS-QTY-C ROUNDED = WS-PROJ-AREA * 0.5                
137400             MOVE "GRAVEL BASE"   TO WK-LINE-MATERIAL                     
137500             MOVE WS-QTY-C        TO WK-LINE-QTY                          
137600             MOVE "CU YD"         TO WK-LINE-UOM                          
137700             MOVE 45.00           TO WK-LINE-UNIT-COST                    
137800             PERFORM ES800-ADD-LINE THRU ES800-EXIT                       
137900             COMPUTE WS-QTY-C ROUNDED = WS-PROJ-AREA * 0.1                
138000             MOVE "SAND FILL"     TO WK-LINE-MATERIAL                     
138100             MOVE WS-QTY-C        TO WK-LINE-QTY                          
138200             MOVE "CU YD"         TO WK-LINE-UOM                          
138300             MOVE 35.00           TO WK-LINE-UNIT-COST                    
138400             PERFORM ES800-ADD-LINE THRU ES800-EXIT                       
138500             COMPUTE WS-LABOR-HRS = WS-PROJ-AREA * 2                      
138600         WHEN REQ-MAT-CLASS (1:5) = "STONE"                               
138700             COMPUTE WS-PROJ-CNT = WS-PROJ-AREA / 35                      
138800             ADD 1                TO WS-PROJ-CNT                          
138900             MOVE "WALL STONE"    TO WK-LINE-MATERIAL                     
139000             MOVE WS-PROJ-CNT     TO WK-LINE-QTY                          
139100             MOVE "TONS"          TO WK-LINE-UOM                          
139200             MOVE 150.00          TO WK-LINE-UNIT-COST                    
139300             PERFORM ES800-ADD-LINE THRU ES800-EXIT                       
139400             COMPUTE WS-ROUND-INT-IN = WS-PROJ-CNT * 0.1                  
139500             PERFORM ES920-ROUND-HALF-UP-INT THRU ES920-EXIT              
139600             MOVE "MORTAR"        TO WK-LINE-MATERIAL                     
139700             MOVE WS-ROUND-INT-OUT TO WK-LINE-QTY                         
139800             MOVE "BAGS"          TO WK-LINE-UOM                          
139900             MOVE 12.00           TO WK-LINE-UNIT-COST                    
140000             PERFORM ES800-ADD-LINE THRU ES800-EXIT                       
140100             COMPUTE WS-LABOR-HRS = WS-PROJ-AREA * 3                      
140200         WHEN OTHER                                                       
140300             SET WS-CALC-ERROR    TO TRUE                                 
140400             MOVE "MATERIAL CLASS NOT VALID FOR RETAINING WALL"           
140500                                 TO WS-CALC-ERR-TEXT                      
140600     END-EVALUATE.                                                        
140700 ES310-EXIT.                                                              
140800     EXIT.                                                                
140900*                                                                         
141000* ES320 - PATIO, CONCRETE/STONE/BRICK PAVER CLASS.                        
141100*                                                                         
141200 ES320-PATIO.                                                             
141300     EVALUATE TRUE                                                        
141400         WHEN REQ-MAT-CLASS (1:8) = "CONCRETE"                            
141500             COMPUTE WS-PROJ-CNT = WS-PROJ-AREA / 0.25                    
141600             ADD 1                TO WS-PROJ-CNT                          
141700             MOVE "CONCRETE PAVERS" TO WK-LINE-MATERIAL                   
141800             MOVE WS-PROJ-CNT     TO WK-LINE-QTY                          
141900             MOVE "EACH"          TO WK-LINE-UOM                          
142000             MOVE 1.50            TO WK-LINE-UNIT-COST                    
142100             PERFORM ES800-ADD-LINE THRU ES800-EXIT                       
142200             COMPUTE WS-LABOR-HRS = WS-PROJ-AREA * 1.5                    
142300         WHEN REQ-MAT-CLASS (1:5) = "STONE"                               
142400             COMPUTE WS-PROJ-CNT = WS-PROJ-AREA / 0.5                     
142500             ADD 1                TO WS-PROJ-CNT                          
142600             MOVE "PATIO STONE"   TO WK-LINE-MATERIAL                     
142700             MOVE WS-PROJ-CNT     TO WK-LINE-QTY                          
142800             MOVE "EACH"          TO WK-LINE-UOM                          
142900             MOVE 8.00            TO WK-LINE-UNIT-COST                    
143000             PERFORM ES800-ADD-LINE THRU ES800-EXIT                       
143100             COMPUTE WS-ROUND-INT-IN = WS-PROJ-AREA * 0.05                
143200             PERFORM ES920-ROUND-HALF-UP-INT THRU ES920-EXIT              
143300             MOVE "POLYMERIC SAND" TO WK-LINE-MATERIAL                    
143400             MOVE WS-ROUND-INT-OUT TO WK-LINE-QTY                         
143500             MOVE "BAGS"          TO WK-LINE-UOM                          
143600             MOVE 25.00           TO WK-LINE-UNIT-COST                    
143700             PERFORM ES800-ADD-LINE THRU ES800-EXIT                       
143800             COMPUTE WS-LABOR-HRS = WS-PROJ-AREA * 2.5                    
143900         WHEN REQ-MAT-CLASS (1:5) = "BRICK"                               
144000             COMPUTE WS-PROJ-CNT = WS-PROJ-AREA / 0.33                    
144100             ADD 1                TO WS-PROJ-CNT                          
144200             MOVE "PATIO BRICK"   TO WK-LINE-MATERIAL                     
144300             MOVE WS-PROJ-CNT     TO WK-LINE-QTY                          
144400             MOVE "EACH"          TO WK-LINE-UOM                          
144500             MOVE 2.25            TO WK-LINE-UNIT-COST                    
144600             PERFORM ES800-ADD-LINE THRU ES800-EXIT                       
144700             COMPUTE WS-LABOR-HRS = WS-PROJ-AREA * 2.0                    
144800         WHEN OTHER                                                       
144900             SET WS-CALC-ERROR    TO TRUE                                 
145000             MOVE "MATERIAL CLASS NOT VALID FOR PATIO"                    
145100                                 TO WS-CALC-ERR-TEXT                      
145200             GO TO ES320-EXIT                                             
145300     END-EVALUATE.                                                        
145400     COMPUTE WS-QTY-C ROUNDED = WS-PROJ-AREA * 0.1.                       
145500     MOVE "SAND BASE"            TO WK-LINE-MATERIAL.                     
145600     MOVE WS-QTY-C                TO WK-LINE-QTY.                         
145700     MOVE "CU YD"                 TO WK-LINE-UOM.                         
145800     MOVE 35.00                   TO WK-LINE-UNIT-COST.                   
145900     PERFORM ES800-ADD-LINE THRU ES800-EXIT.                              
146000     IF REQ-MAT-CLASS (1:5) NOT = "STONE"
146100         COMPUTE WS-PROJ-CNT = (WS-PROJ-LEN + WS-PROJ-WID) * 2 / 4
146120         COMPUTE WK-LINE-COST ROUNDED =
146140                 WS-PROJ-CNT * 8.00
146160         ADD 1                    TO WS-PROJ-CNT
146200         MOVE "EDGE RESTRAINTS"   TO WK-LINE-MATERIAL
146300         MOVE WS-PROJ-CNT         TO WK-LINE-QTY
146400         MOVE "EACH"              TO WK-LINE-UOM
146500         MOVE 8.00                TO WK-LINE-UNIT-COST
146550         PERFORM ES805-ADD-LINE-FIXED-COST
146580                                 THRU ES805-EXIT
146700     END-IF.                                                              
146800 ES320-EXIT.                                                              
146900     EXIT.                                                                
147000*                                                                         
147100* ES330 - GARDEN WALL, CONCRETE CLASS ONLY.                               
147200*                                                                         
147300 ES330-GARDEN-WALL.                                                       
147400     IF REQ-MAT-CLASS (1:8) NOT = "CONCRETE"                              
147500         SET WS-CALC-ERROR        TO TRUE                                 
147600         MOVE "MATERIAL CLASS NOT VALID FOR GARDEN WALL"                  
147700                                 TO WS-CALC-ERR-TEXT                      
147800         GO TO ES330-EXIT                                                 
147900     END-IF.                                                              
148000     COMPUTE WS-PROJ-CNT = WS-PROJ-AREA / 0.5.                            
148100     ADD 1                        TO WS-PROJ-CNT.                         
148200     MOVE "GARDEN WALL BLOCKS"    TO WK-LINE-MATERIAL.                    
148300     MOVE WS-PROJ-CNT             TO WK-LINE-QTY.                         
148400     MOVE "EACH"                  TO WK-LINE-UOM.                         
148500     MOVE 4.50                    TO WK-LINE-UNIT-COST.                   
148600     PERFORM ES800-ADD-LINE THRU ES800-EXIT.                              
148700     COMPUTE WS-PROJ-CNT = WS-PROJ-LEN.
148720     COMPUTE WK-LINE-COST ROUNDED = WS-PROJ-CNT * 3.25.
148740     ADD 1                        TO WS-PROJ-CNT.
148800     MOVE "CAP BLOCKS"            TO WK-LINE-MATERIAL.
148900     MOVE WS-PROJ-CNT             TO WK-LINE-QTY.
149000     MOVE "EACH"                  TO WK-LINE-UOM.
149100     MOVE 3.25                    TO WK-LINE-UNIT-COST.
149150     PERFORM ES805-ADD-LINE-FIXED-COST
149180                                 THRU ES805-EXIT.
149300     COMPUTE WS-LABOR-HRS = WS-PROJ-AREA * 1.5.                           
149400 ES330-EXIT.                                                              
149500     EXIT.                                                                
149600*                                                                         
149700* ES500 - LOADS THE MATERIAL CATALOG INTO WS-MAT-TABLE, KEYED             
149800* BY MAT-ID FOR THE SEARCH IN ES510.                                      
149900*                                                                         
150000 ES500-LOAD-MATERIALS.                                                    
150100     MOVE ZERO                 TO WS-MAT-TAB-CNT.                         
150200     READ ES-MATERIAL-FILE                                                
150300         AT END SET WS-MAT-EOF TO TRUE                                    
150400     END-READ.                                                            
150500 ES500-LOAD-LOOP.                                                         
150600     IF WS-MAT-EOF                                                        
150700         GO TO ES500-EXIT                                                 
150800     END-IF.                                                              
150900     ADD 1                     TO WS-MAT-TAB-CNT.                         
151000     SET WS-MAT-IDX            TO WS-MAT-TAB-CNT.                         
151100     MOVE MAT-ID       TO WM-MAT-ID       (WS-MAT-IDX).                   
151200     MOVE MAT-NAME     TO WM-MAT-NAME     (WS-MAT-IDX).                   
151300     MOVE MAT-TYPE     TO WM-MAT-TYPE     (WS-MAT-IDX).                   
151400     MOVE MAT-LENGTH-IN TO WM-LENGTH-IN   (WS-MAT-IDX).                   
151500     MOVE MAT-WIDTH-IN TO WM-WIDTH-IN     (WS-MAT-IDX).                   
151600     MOVE MAT-HEIGHT-IN TO WM-HEIGHT-IN   (WS-MAT-IDX).                   
151700     MOVE MAT-WEIGHT-LBS TO WM-WEIGHT-LBS (WS-MAT-IDX).                   
151800     MOVE MAT-COVERAGE-SQFT                                               
151900                        TO WM-COVERAGE-SQFT (WS-MAT-IDX).                 
152000     MOVE MAT-PRICE     TO WM-PRICE       (WS-MAT-IDX).                   
152100     IF WM-COVERAGE-SQFT (WS-MAT-IDX) = ZERO                              
152200         IF MAT-LENGTH-IN = ZERO OR MAT-HEIGHT-IN = ZERO                  
152300             MOVE 0.50 TO WM-COVERAGE-SQFT (WS-MAT-IDX)                   
152400         ELSE                                                             
152500             COMPUTE WM-COVERAGE-SQFT (WS-MAT-IDX) ROUNDED =              
152600                     (MAT-LENGTH-IN * MAT-HEIGHT-IN) / 144                
152700         END-IF                                                           
152800     END-IF.                                                              
152900     READ ES-MATERIAL-FILE                                                
153000         AT END SET WS-MAT-EOF TO TRUE                                    
153100     END-READ.                                                            
153200     GO TO ES500-LOAD-LOOP.                                               
153300 ES500-EXIT.                                                              
153400     EXIT.                                                                
153500*                                                                         
153600* ES510 - LOCATES A CATALOG ENTRY BY MAT-ID.  SETS WS-MAT-FOUND           
153700* AND WS-MAT-IDX FOR THE CALLER, WHICH READS WM-xxx (WS-MAT-IDX).         
153800* WK-FIND-ID MUST BE SET BY THE CALLER BEFORE THE PERFORM.                
153900*                                                                         
154000 ES510-FIND-MATERIAL.                                                     
154100     SET WS-MAT-FOUND-SW TO FALSE.                                        
154200     SET WS-MAT-IDX TO 1.                                                 
154300     SEARCH WS-MAT-ENTRY                                                  
154400         AT END                                                           
154500             SET WS-MAT-FOUND-SW TO FALSE                                 
154600         WHEN WM-MAT-ID (WS-MAT-IDX) = WK-FIND-ID                         
154700             SET WS-MAT-FOUND-SW TO TRUE                                  
154800     END-SEARCH.                                                          
154900 ES510-EXIT.                                                              
155000     EXIT.                                                                
155100*                                                                         
155200* ES600 - FEET+INCHES TO TOTAL INCHES.  CALLER LOADS WK-FT-IN             
155300* AND WK-IN-IN, RESULT COMES BACK IN WK-INCHES-OUT.                       
155400*                                                                         
155500 ES600-FEET-IN-TO-INCHES.                                                 
155600     COMPUTE WK-INCHES-OUT = (WK-FT-IN * 12) + WK-IN-IN.                  
155700 ES600-EXIT.                                                              
155800     EXIT.                                                                
155900*                                                                         
156000* ES900 - ROUND HALF-UP TO 2 DECIMALS.  IN WS-ROUND-IN, OUT               
156100* WS-ROUND-OUT.  USED FOR ALL MONEY AND SQ FT/CU YD/TON LINES.            
156200*                                                                         
156300 ES900-ROUND-2DEC.                                                        
156400     COMPUTE WS-ROUND-OUT ROUNDED = WS-ROUND-IN.                          
156500 ES900-EXIT.                                                              
156600     EXIT.                                                                
156700*                                                                         
156800* ES910 - ROUND UP (CEILING) TO A WHOLE UNIT.  IN WS-ROUND-INT-           
156900* IN, OUT WS-ROUND-INT-OUT.  USED FOR CATALOG WALL DISCRETE
156950* MATERIAL COUNTS - BLOCKS, BAGS, PIECES - ALWAYS BUY A FULL UNIT.
157100*                                                                         
157200 ES910-ROUND-UP.                                                          
157300     MOVE WS-ROUND-INT-IN      TO WS-ROUND-INT-OUT.                       
157400     COMPUTE WS-ROUND-REMAIN = WS-ROUND-INT-IN - WS-ROUND-INT-OUT.        
157500     IF WS-ROUND-REMAIN > 0                                               
157600         ADD 1                 TO WS-ROUND-INT-OUT                        
157700     END-IF.                                                              
157800 ES910-EXIT.                                                              
157900     EXIT.                                                                
158000*                                                                         
158100* ES920 - ROUND HALF-UP TO A WHOLE NUMBER.  IN WS-ROUND-INT-IN,           
158200* OUT WS-ROUND-INT-OUT.  USED FOR WALL BLOCKS AND STEP COUNT.
158300*                                                                         
158400 ES920-ROUND-HALF-UP-INT.                                                 
158500     COMPUTE WS-ROUND-INT-OUT ROUNDED = WS-ROUND-INT-IN.                  
158600 ES920-EXIT.                                                              
158700     EXIT.                                                                
158800*                                                                         
158900* AA060 - SORT OUTPUT PROCEDURE.  RETURNS THE SORT KEYS IN                
159000* UNIT/SEQ ORDER AND REPLAYS EACH RESULT OUT OF WS-RESULT-TABLE           
159100* (BUILT BY AA050) SO THE PRINTED REPORT COMES OUT GROUPED BY             
159200* REQ-UNIT WITH A SUBTOTAL LINE, WITHOUT TOUCHING THE FILES               
159300* AGAIN OR REPEATING ANY OF THE CALCULATIONS.                             
159400*                                                                         
159500 AA060-PRINT-REPORT.                                                      
159600     MOVE SPACES                TO WS-PREV-UNIT.                          
159700     MOVE ZERO                  TO WS-UNIT-CNT WS-UNIT-COST.              
159800     RETURN WORK-SORT-FILE                                                
159900         AT END SET WS-SORT-EOF TO TRUE                                   
160000     END-RETURN.                                                          
160100 AA060-LOOP.                                                              
160200     IF WS-SORT-EOF                                                       
160300         GO TO AA060-DONE                                                 
160400     END-IF.                                                              
160500     SET WS-RES-IDX              TO WSORT-SEQ.                            
160600     IF WS-PREV-UNIT NOT = SPACES                                         
160700             AND WSORT-UNIT NOT = WS-PREV-UNIT                            
160800         PERFORM AA065-UNIT-BREAK THRU AA065-EXIT                         
160900     END-IF.                                                              
161000     MOVE WSORT-UNIT             TO WS-PREV-UNIT.                         
161100     GENERATE ES-RPT-REQ-HEAD.                                            
161200     PERFORM AA070-PRINT-MAT-LINE THRU AA070-EXIT                         
161300         VARYING WS-MAT-SUB FROM 1 BY 1                                   
161400         UNTIL WS-MAT-SUB > WSR-LINE-CNT (WS-RES-IDX).                    
161500     GENERATE ES-RPT-REQ-TOTAL.                                           
161600     ADD 1                       TO WS-UNIT-CNT.                          
161700     ADD WSR-TOTAL-COST (WS-RES-IDX)                                      
161800                                 TO WS-UNIT-COST.                         
161900     RETURN WORK-SORT-FILE                                                
162000         AT END SET WS-SORT-EOF TO TRUE                                   
162100     END-RETURN.                                                          
162200     GO TO AA060-LOOP.                                                    
162300 AA060-DONE.                                                              
162400     IF WS-PREV-UNIT NOT = SPACES                                         
162500         PERFORM AA065-UNIT-BREAK THRU AA065-EXIT                         
162600     END-IF.                                                              
162700 AA060-EXIT.                                                              
162800     EXIT.                                                                
162900*                                                                         
163000* AA065 - CLOSES OUT THE SUBTOTAL FOR THE UNIT JUST FINISHED.             
163100* WS-PREV-UNIT IS STILL THE OLD UNIT WHEN THIS RUNS - THE CALLER          
163200* MOVES IN THE NEW ONE ONLY AFTER THIS PERFORM RETURNS.                   
163300*                                                                         
163400 AA065-UNIT-BREAK.                                                        
163500     GENERATE ES-RPT-UNIT-SUB.                                            
163600     MOVE ZERO                   TO WS-UNIT-CNT WS-UNIT-COST.             
163700 AA065-EXIT.                                                              
163800     EXIT.                                                                
163900*                                                                         
164000 AA070-PRINT-MAT-LINE.                                                    
164100     SET WSR-LINE-IDX             TO WS-MAT-SUB.                          
164200     GENERATE ES-RPT-MAT-LINE.                                            
164300 AA070-EXIT.                                                              
164400     EXIT.                                                                
164500*                                                                         
164600 AA090-CLOSE-FILES.                                                       
164700     TERMINATE ESTIMATE-REPORT.                                           
164800     CLOSE ES-MATERIAL-FILE                                               
164900           ES-REQUEST-FILE                                                
165000           ES-DETAIL-FILE                                                 
165100           ES-SUMMARY-FILE                                                
165200           PRINT-FILE.                                                    
165300 AA090-EXIT.                                                              
165400     EXIT.                                                                
