000100*****************************************************************         
000200*                                                               *         
000300*        JOB COSTING POSTING RUN - MATERIAL/CREW/TIME          *          
000400*                                                               *         
000500*        POSTS EACH COSTING TRANSACTION TO A COSTING RESULT    *          
000600*             RECORD AND PRINTS THE RUN CONTROL TOTALS         *          
000700*                                                               *         
000800*****************************************************************         
000900*                                                                         
001000 IDENTIFICATION          DIVISION.                                        
001100*================================                                         
001200*                                                                         
001300      PROGRAM-ID.       JCCOST.                                           
001400**                                                                        
001500*    AUTHOR.           R M FENWICK.                                       
001600*    INSTALLATION.     TANBARK LANDSCAPE SUPPLY - DP DEPT.              
001700*    DATE-WRITTEN.     06/01/1986.                                        
001800*    DATE-COMPILED.                                                       
001900*    SECURITY.         COMPANY CONFIDENTIAL - INTERNAL USE ONLY.          
002000**                                                                        
002100*    REMARKS.          POSTS JOB-COSTING TRANSACTIONS - MATERIAL          
002200*                       USAGE, CREW TIME AND CLOCK-CARD TIME -            
002300*                       AGAINST THE JOBS THEY WERE RAISED ON AND          
002400*                       WRITES ONE COSTING RESULT RECORD FOR              
002500*                       EACH, WITH RUN CONTROL TOTALS AT THE END.         
002600**                                                                        
002700*    VERSION.          SEE PROG-NAME IN WS.                               
002800**                                                                        
002900*    CALLED MODULES.                                                      
003000*                      NONE.                                              
003100**                                                                        
003200*    FUNCTIONS USED.                                                      
003300*                      NONE.                                              
003400*    FILES USED.                                                          
003500*                      JCTXNFIL.  COSTING TRANSACTIONS (IN).              
003600*                      JCCSTFIL.  COSTING RESULTS (OUT).                  
003700*                                                                         
003800*    ERROR MESSAGES USED.                                                 
003900* SYSTEM WIDE:                                                            
004000*                      SY001.                                             
004100* PROGRAM SPECIFIC:                                                       
004200*                      JC001 - JC002.                                     
004300**                                                                        
004400* CHANGES.                                                                
004500* 06/01/86 RMF - 1.0.00 CREATED - MATERIAL AND CREW POSTING.              
004600* 13/01/86 RMF - 1.1.00 ADDED TIME-CARD POSTING (TXN-TYPE T),             
004700*                       OVERNIGHT SHIFT CROSSES MIDNIGHT.                 
004800* 20/01/86 KJB - 1.1.01 FIX - VARIANCE SIGN WAS BACKWARDS ON              
004900*                       JOBS COSTING LESS THAN ESTIMATE. TR-0098.         
005000* 04/02/86 RMF - 1.1.02 QTY-ACT OF ZERO NOW FALLS BACK TO THE             
005100*                       ESTIMATED COST RATHER THAN POSTING ZERO.          
005200* 17/09/86 RMF - 1.1.03 CENTURY WINDOW CHECK ADDED TO DATE                
005300*                       EDITS AHEAD OF THE 2000 ROLLOVER.                 
005400* 11/03/99 KJB - 1.2.00 Y2K - ALL WORKING DATES NOW CCYYMMDD.             
005500*                       TR-0511.                                          
005600* 08/07/03 RMF - 1.2.01 WIDENED THE COST TOTALS FOR THE LARGER            
005700*                       RETAINING WALL JOBS COMING THROUGH SINCE          
005800*                       THE CATALOG WALL ESTIMATOR WENT LIVE.             
005900*                       TR-0701.                                          
006000**                                                                        
006100*****************************************************************         
006200* THIS PROGRAM AND ITS COPYBOOKS ARE PART OF THE TANBARK                
006300* LANDSCAPE SUPPLY ESTIMATING SYSTEM.  FOR INTERNAL COMPANY USE.          
006400*****************************************************************         
006500*                                                                         
006600 ENVIRONMENT             DIVISION.                                        
006700*================================                                         
006800*                                                                         
006900 CONFIGURATION           SECTION.                                         
007000 SOURCE-COMPUTER.        IBM-4341.                                        
007100 OBJECT-COMPUTER.        IBM-4341.                                        
007200 SPECIAL-NAMES.                                                           
007300     C01 IS TOP-OF-FORM.                                                  
007400*                                                                         
007500 INPUT-OUTPUT            SECTION.                                         
007600 FILE-CONTROL.                                                            
007700     SELECT JC-TRANSACTION-FILE  ASSIGN TO JCTXNFIL                       
007800            ORGANIZATION IS LINE SEQUENTIAL                               
007900            FILE STATUS  IS JC-TXN-STATUS.                                
008000     SELECT JC-COST-FILE         ASSIGN TO JCCSTFIL                       
008100            ORGANIZATION IS LINE SEQUENTIAL                               
008200            FILE STATUS  IS JC-CST-STATUS.                                
008300 DATA                    DIVISION.                                        
008400*================================                                         
008500*                                                                         
008600 FILE                    SECTION.                                         
008700*                                                                         
008800 FD  JC-TRANSACTION-FILE                                                  
008900     LABEL RECORDS ARE STANDARD                                           
009000     RECORDING MODE IS F.                                                 
009100     COPY WSJCTXN.                                                        
009200*                                                                         
009300 FD  JC-COST-FILE                                                         
009400     LABEL RECORDS ARE STANDARD                                           
009500     RECORDING MODE IS F.                                                 
009600     COPY WSJCCST.                                                        
009700*                                                                         
009800 WORKING-STORAGE         SECTION.                                         
009900*                                                                         
010000 77  WS-PROG-NAME              PIC X(20) VALUE "JCCOST  V1.2.01".
010200*                                                                         
010300 01  WS-FILE-STATUS-BLOCK.                                                
010400     03  JC-TXN-STATUS         PIC XX    VALUE "00".                      
010500         88  JC-TXN-OK                   VALUE "00".                      
010600         88  JC-TXN-EOF                  VALUE "10".                      
010700     03  JC-CST-STATUS         PIC XX    VALUE "00".
010800         88  JC-CST-OK                   VALUE "00".
010850     03  FILLER                PIC X(2).
010900*
011000 01  WS-SWITCHES.                                                         
011100     03  WS-TXN-EOF-SW         PIC X     VALUE "N".
011200         88  WS-TXN-EOF                  VALUE "Y".
011250     03  FILLER                PIC X(3).
011300*
011400* RUN DATE, HELD THREE WAYS - SEE THE REDEFINES BELOW.  SAME              
011500* PATTERN AS THE ESTIMATING RUN, CARRIED OVER SO THE TWO JOBS'            
011600* LOG HEADERS MATCH.                                                      
011700*                                                                         
011800 01  WS-RUN-DATE-CCYYMMDD      PIC 9(8).                                  
011900 01  WS-RUN-DATE-USA REDEFINES WS-RUN-DATE-CCYYMMDD.                      
012000     03  RDU-CC                PIC 9(2).                                  
012100     03  RDU-YY                PIC 9(2).                                  
012200     03  RDU-MM                PIC 9(2).                                  
012300     03  RDU-DD                PIC 9(2).                                  
012400 01  WS-RUN-DATE-HEAD REDEFINES WS-RUN-DATE-CCYYMMDD.                     
012500     03  RDH-CCYY              PIC 9(4).                                  
012600     03  RDH-MM                PIC 9(2).                                  
012700     03  RDH-DD                PIC 9(2).                                  
012800 01  WS-RUN-DATE-EDIT.                                                    
012900     03  RDE-MM                PIC 99.                                    
013000     03  FILLER                PIC X     VALUE "/".                       
013100     03  RDE-DD                PIC 99.                                    
013200     03  FILLER                PIC X     VALUE "/".                       
013300     03  RDE-CCYY              PIC 9(4).                                  
013400*                                                                         
013500* TXN-START-HHMM/TXN-END-HHMM ARE HOUR AND MINUTE RUN TOGETHER            
013600* (1430 = 2:30 PM).  THIS VIEW SPLITS THEM WITHOUT DIVIDING.              
013700*                                                                         
013800 01  WS-HHMM-WORK.                                                        
013900     03  WS-HHMM-VALUE         PIC 9(4).                                  
014000     03  WS-HHMM-VIEW REDEFINES WS-HHMM-VALUE.
014100         05  HHMM-HH           PIC 99.
014200         05  HHMM-MM           PIC 99.
014250     03  FILLER                PIC X(2).
014300*
014400* SCRATCH FOR THE JC1XX POSTING PARAGRAPHS - ONE TRANSACTION IS           
014500* FULLY POSTED BEFORE THE NEXT ONE STARTS.                                
014600*                                                                         
014700 01  WS-CALC-WORK.                                                        
014800     03  WS-EST-COST           PIC S9(9)V99 COMP-3.                       
014900     03  WS-ACT-COST           PIC S9(9)V99 COMP-3.                       
015000     03  WS-VARIANCE           PIC S9(9)V99 COMP-3.                       
015100     03  WS-START-MIN          PIC S9(5)    COMP-3.                       
015200     03  WS-END-MIN            PIC S9(5)    COMP-3.                       
015300     03  WS-NET-MIN            PIC S9(7)    COMP-3.                       
015400     03  WS-NET-HRS            PIC S9(6)V99 COMP-3.
015450     03  FILLER                PIC X(4).
015500*
015600* RUN COUNTERS - PRINTED BY AA090 AT THE END OF THE RUN.                  
015700*                                                                         
015800 01  WS-RUN-TOTALS.                                                       
015900     03  WS-TXN-READ-CNT       PIC S9(7) COMP-3 VALUE ZERO.               
016000     03  WS-MAT-CNT            PIC S9(7) COMP-3 VALUE ZERO.               
016100     03  WS-CREW-CNT           PIC S9(7) COMP-3 VALUE ZERO.               
016200     03  WS-TIME-CNT           PIC S9(7) COMP-3 VALUE ZERO.               
016300     03  WS-UNKNOWN-CNT        PIC S9(7) COMP-3 VALUE ZERO.               
016400     03  WS-TOT-EST-COST       PIC S9(9)V99 COMP-3 VALUE ZERO.            
016500     03  WS-TOT-ACT-COST       PIC S9(9)V99 COMP-3 VALUE ZERO.            
016600     03  WS-TOT-VARIANCE       PIC S9(9)V99 COMP-3 VALUE ZERO.            
016700     03  WS-TOT-CREW-COST      PIC S9(9)V99 COMP-3 VALUE ZERO.            
016800     03  WS-TOT-HOURS          PIC S9(7)V99 COMP-3 VALUE ZERO.            
016850     03  FILLER                PIC X(4).
016900 PROCEDURE               DIVISION.                                        
017000*================================                                         
017100*                                                                         
017200 AA000-MAIN                    SECTION.                                   
017300 AA000-START.                                                             
017400     PERFORM AA010-OPEN-FILES  THRU AA010-EXIT.                           
017500     PERFORM AA050-POST-TRANSACTIONS                                      
017600                               THRU AA050-EXIT.                           
017700     PERFORM AA090-CLOSE-FILES THRU AA090-EXIT.                           
017800     STOP RUN.                                                            
017900*                                                                         
018000 AA010-OPEN-FILES.                                                        
018100     ACCEPT WS-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.                      
018200     MOVE RDH-MM               TO RDE-MM.                                 
018300     MOVE RDH-DD               TO RDE-DD.                                 
018400     MOVE RDH-CCYY             TO RDE-CCYY.                               
018500     OPEN INPUT  JC-TRANSACTION-FILE.                                     
018600     OPEN OUTPUT JC-COST-FILE.                                            
018700     IF NOT JC-TXN-OK                                                     
018800         DISPLAY "JC001 - JCTXNFIL OPEN FAILED " JC-TXN-STATUS            
018900         STOP RUN                                                         
019000     END-IF.                                                              
019100     IF NOT JC-CST-OK                                                     
019200         DISPLAY "JC002 - JCCSTFIL OPEN FAILED " JC-CST-STATUS            
019300         STOP RUN                                                         
019400     END-IF.                                                              
019500 AA010-EXIT.                                                              
019600     EXIT.                                                                
019700*                                                                         
019800* AA050 - READS EVERY TRANSACTION IN FILE ORDER, DISPATCHES ON            
019900* TXN-TYPE AND WRITES ONE COSTING RESULT RECORD PER TRANSACTION.          
020000*                                                                         
020100 AA050-POST-TRANSACTIONS.                                                 
020200     READ JC-TRANSACTION-FILE                                             
020300         AT END SET WS-TXN-EOF TO TRUE                                    
020400     END-READ.                                                            
020500 AA050-LOOP.                                                              
020600     IF WS-TXN-EOF                                                        
020700         GO TO AA050-EXIT                                                 
020800     END-IF.                                                              
020900     ADD 1                     TO WS-TXN-READ-CNT.                        
021000     EVALUATE TRUE                                                        
021100         WHEN TXN-IS-MATERIAL                                             
021200             PERFORM JC100-POST-MATERIAL THRU JC100-EXIT                  
021300         WHEN TXN-IS-CREW                                                 
021400             PERFORM JC110-POST-CREW     THRU JC110-EXIT                  
021500         WHEN TXN-IS-TIME                                                 
021600             PERFORM JC120-POST-TIME     THRU JC120-EXIT                  
021700         WHEN OTHER                                                       
021800             PERFORM JC190-POST-UNKNOWN  THRU JC190-EXIT                  
021900     END-EVALUATE.                                                        
022000     WRITE JC-COST-RECORD.                                                
022100     READ JC-TRANSACTION-FILE                                             
022200         AT END SET WS-TXN-EOF TO TRUE                                    
022300     END-READ.                                                            
022400     GO TO AA050-LOOP.                                                    
022500 AA050-EXIT.                                                              
022600     EXIT.                                                                
022700*                                                                         
022800* JC100 - MATERIAL LINE.  ACTUAL COST FALLS BACK TO THE ESTIMATED         
022900* COST UNTIL QTY-ACT IS RECORDED (TR-0098/1.1.02 - SEE CHANGES).          
023000*                                                                         
023100 JC100-POST-MATERIAL.                                                     
023200     MOVE TXN-ID                TO CST-TXN-ID.                            
023300     MOVE TXN-TYPE               TO CST-TYPE.                             
023400     COMPUTE WS-EST-COST ROUNDED =                                        
023500             TXN-QTY-EST * TXN-UNIT-COST.                                 
023600     IF TXN-QTY-ACT > ZERO                                                
023700         COMPUTE WS-ACT-COST ROUNDED =                                    
023800                 TXN-QTY-ACT * TXN-UNIT-COST                              
023900     ELSE                                                                 
024000         MOVE WS-EST-COST        TO WS-ACT-COST                           
024100     END-IF.                                                              
024200     COMPUTE WS-VARIANCE = WS-ACT-COST - WS-EST-COST.                     
024300     MOVE WS-EST-COST            TO CST-AMOUNT.                           
024400     MOVE WS-ACT-COST            TO CST-ACTUAL.                           
024500     MOVE WS-VARIANCE            TO CST-VARIANCE.                         
024600     MOVE ZERO                   TO CST-HOURS.                            
024700     ADD 1                       TO WS-MAT-CNT.                           
024800     ADD WS-EST-COST             TO WS-TOT-EST-COST.                      
024900     ADD WS-ACT-COST             TO WS-TOT-ACT-COST.                      
025000     ADD WS-VARIANCE             TO WS-TOT-VARIANCE.                      
025100 JC100-EXIT.                                                              
025200     EXIT.                                                                
025300*                                                                         
025400* JC110 - CREW ASSIGNMENT.  NO COST POSTED UNLESS BOTH HOURS AND          
025500* RATE ARE PRESENT.                                                       
025600*                                                                         
025700 JC110-POST-CREW.                                                         
025800     MOVE TXN-ID                 TO CST-TXN-ID.                           
025900     MOVE TXN-TYPE                TO CST-TYPE.                            
026000     IF TXN-HOURS > ZERO AND TXN-RATE > ZERO                              
026100         COMPUTE WS-EST-COST ROUNDED = TXN-HOURS * TXN-RATE               
026200     ELSE                                                                 
026300         MOVE ZERO                TO WS-EST-COST                          
026400     END-IF.                                                              
026500     MOVE WS-EST-COST             TO CST-AMOUNT.                          
026600     MOVE ZERO                    TO CST-ACTUAL CST-VARIANCE.             
026700     MOVE TXN-HOURS                TO CST-HOURS.                          
026800     ADD 1                        TO WS-CREW-CNT.                         
026900     ADD WS-EST-COST              TO WS-TOT-CREW-COST.                    
027000     ADD TXN-HOURS                TO WS-TOT-HOURS.                        
027100 JC110-EXIT.                                                              
027200     EXIT.                                                                
027300*                                                                         
027400* JC120 - TIME-CARD ENTRY.  AN OPEN ENTRY (END-HHMM ZERO) POSTS           
027500* ZERO HOURS.  A SHIFT THAT CROSSES MIDNIGHT (END BEFORE START)           
027600* ADDS A FULL DAY BACK IN BEFORE THE BREAK IS DEDUCTED.                   
027700*                                                                         
027800 JC120-POST-TIME.                                                         
027900     MOVE TXN-ID                  TO CST-TXN-ID.                          
028000     MOVE TXN-TYPE                 TO CST-TYPE.                           
028100     MOVE ZERO       TO CST-AMOUNT CST-ACTUAL CST-VARIANCE.               
028200     IF TXN-END-HHMM = ZERO                                               
028300         MOVE ZERO                 TO WS-NET-HRS                          
028400     ELSE                                                                 
028500         MOVE TXN-START-HHMM       TO WS-HHMM-VALUE                       
028600         COMPUTE WS-START-MIN = (HHMM-HH * 60) + HHMM-MM                  
028700         MOVE TXN-END-HHMM         TO WS-HHMM-VALUE                       
028800         COMPUTE WS-END-MIN = (HHMM-HH * 60) + HHMM-MM                    
028900         COMPUTE WS-NET-MIN = WS-END-MIN - WS-START-MIN                   
029000         IF WS-NET-MIN < ZERO                                             
029100             ADD 1440              TO WS-NET-MIN                          
029200         END-IF                                                           
029300         SUBTRACT TXN-BREAK-MIN    FROM WS-NET-MIN                        
029400         COMPUTE WS-NET-HRS ROUNDED = WS-NET-MIN / 60                     
029500     END-IF.                                                              
029600     MOVE WS-NET-HRS               TO CST-HOURS.                          
029700     ADD 1                         TO WS-TIME-CNT.                        
029800     ADD WS-NET-HRS                TO WS-TOT-HOURS.                       
029900 JC120-EXIT.                                                              
030000     EXIT.                                                                
030100*                                                                         
030200* JC190 - TXN-TYPE NOT M/C/T.  POSTS A ZERO RESULT LINE SO THE            
030300* TRANSACTION KEY IS NOT LOST FROM THE COSTING RESULTS FILE.              
030400*                                                                         
030500 JC190-POST-UNKNOWN.                                                      
030600     MOVE TXN-ID                   TO CST-TXN-ID.                         
030700     MOVE TXN-TYPE                  TO CST-TYPE.                          
030800     MOVE ZERO   TO CST-AMOUNT CST-ACTUAL CST-VARIANCE CST-HOURS.         
030900     ADD 1                          TO WS-UNKNOWN-CNT.                    
031000 JC190-EXIT.                                                              
031100     EXIT.                                                                
031200*                                                                         
031300 AA090-CLOSE-FILES.                                                       
031400     CLOSE JC-TRANSACTION-FILE                                            
031500           JC-COST-FILE.                                                  
031600     DISPLAY "JC099 - JOB COSTING RUN COMPLETE " WS-RUN-DATE-EDIT.        
031700     DISPLAY "        TRANSACTIONS READ....... " WS-TXN-READ-CNT.         
031800     DISPLAY "        MATERIAL LINES.......... " WS-MAT-CNT.              
031900     DISPLAY "        CREW LINES.............. " WS-CREW-CNT.             
032000     DISPLAY "        TIME ENTRIES............ " WS-TIME-CNT.             
032100     DISPLAY "        UNKNOWN TYPE LINES...... " WS-UNKNOWN-CNT.          
032200     DISPLAY "        TOTAL ESTIMATED COST.... " WS-TOT-EST-COST.         
032300     DISPLAY "        TOTAL ACTUAL COST....... " WS-TOT-ACT-COST.         
032400     DISPLAY "        TOTAL VARIANCE.......... " WS-TOT-VARIANCE.         
032500     DISPLAY "        TOTAL CREW COST......... " WS-TOT-CREW-COST.        
032600     DISPLAY "        TOTAL HOURS............. " WS-TOT-HOURS.            
032700 AA090-EXIT.                                                              
032800     EXIT.                                                                
