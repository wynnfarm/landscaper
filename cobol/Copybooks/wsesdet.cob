000100*****************************************************                     
000200*                                                   *                     
000300*  RECORD DEFINITION FOR ES DETAIL FILE            *                      
000400*     ONE LINE PER MATERIAL WITHIN A REQUEST       *                      
000500*     WRITTEN LINE SEQUENTIAL, DET-REQ-ID + LINE#  *                      
000600*****************************************************                     
000700*  FILE SIZE 80 BYTES.                                                    
000800*                                                                         
000900* 04/01/86 KJB - CREATED.                                                 
001000* 15/01/86 KJB - DET-MATERIAL WIDENED 20 TO 24 FOR W2 CAP DESC.           
001100* 27/01/86 KJB - DET-QTY/UNIT-COST/LINE-COST WIDENED, SOME                
001200*                RETAINING WALL JOBS PRICED OVER $999.99.                 
001300*                                                                         
001400 01  ES-DETAIL-RECORD.                                                    
001500     03  DET-REQ-ID            PIC X(6).                                  
001600     03  DET-UNIT              PIC XX.                                    
001700     03  DET-LINE-NO           PIC 9(2).                                  
001800     03  DET-MATERIAL          PIC X(24).                                 
001900     03  DET-QTY               PIC 9(7)V99.                               
002000     03  DET-UOM               PIC X(12).                                 
002100     03  DET-UNIT-COST         PIC 9(7)V99.                               
002200     03  DET-LINE-COST         PIC 9(9)V99.                               
002300     03  FILLER                PIC X(5).                                  
