000100*****************************************************                     
000200*                                                   *                     
000300*  RECORD DEFINITION FOR ES MATERIAL FILE          *                      
000400*     USES MAT-ID AS KEY                           *                      
000500*     LOADED WHOLE INTO WS-MAT-TABLE AT START OF DAY *                    
000600*****************************************************                     
000700*  FILE SIZE 99 BYTES.
000800*                                                                         
000900* 04/01/86 KJB - CREATED.                                                 
001000* 09/01/86 KJB - ADDED MAT-COVERAGE-SQFT, DERIVED WHEN ZERO               
001100*                BY ES-CALC AT LOAD TIME - SEE ES500-LOAD-MATS.           
001200* 21/01/86 KJB - MAT-TYPE WIDENED 8 TO 10 FOR RETAINING-WALL TYPE.        
001300*                                                                         
001400 01  ES-MATERIAL-RECORD.                                                  
001500     03  MAT-ID                PIC X(8).                                  
001600     03  MAT-NAME              PIC X(30).                                 
001700     03  MAT-TYPE              PIC X(10).                                 
001800         88  MAT-IS-CONCRETE       VALUE "CONCRETE".                      
001900         88  MAT-IS-BLOCK          VALUE "BLOCK".                         
002000         88  MAT-IS-STONE          VALUE "STONE".                         
002100         88  MAT-IS-BRICK          VALUE "BRICK".                         
002200         88  MAT-IS-WOOD           VALUE "WOOD".                          
002300         88  MAT-IS-METAL          VALUE "METAL".                         
002400         88  MAT-IS-OTHER          VALUE "OTHER".                         
002500     03  MAT-LENGTH-IN         PIC 9(4)V99.                               
002600     03  MAT-WIDTH-IN          PIC 9(4)V99.                               
002700     03  MAT-HEIGHT-IN         PIC 9(4)V99.                               
002800     03  MAT-WEIGHT-LBS        PIC 9(5)V99.                               
002900     03  MAT-COVERAGE-SQFT     PIC 9(4)V99.                               
003000     03  MAT-PRICE             PIC 9(7)V99.                               
003100     03  FILLER                PIC X(11).                                 
