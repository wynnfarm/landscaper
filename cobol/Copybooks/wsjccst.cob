000100*****************************************************                     
000200*                                                   *                     
000300*  RECORD DEFINITION FOR JC COSTING RESULT FILE    *                      
000400*     ONE RECORD PER COSTING TRANSACTION POSTED    *                      
000500*****************************************************                     
000600*  FILE SIZE 50 BYTES.                                                    
000700*                                                                         
000800* 06/01/86 KJB - CREATED.                                                 
000900* 20/01/86 KJB - CST-VARIANCE MADE SIGNED, CAN GO NEGATIVE.               
001000* 27/01/86 KJB - AMOUNT/ACTUAL/VARIANCE/HOURS WIDENED TO MATCH            
001100*                THE ESTIMATE FILES, SAME REQUEST TR-0655.                
001200*                                                                         
001300 01  JC-COST-RECORD.                                                      
001400     03  CST-TXN-ID            PIC X(6).                                  
001500     03  CST-TYPE              PIC X.                                     
001600     03  CST-AMOUNT            PIC 9(9)V99.                               
001700     03  CST-ACTUAL            PIC 9(9)V99.                               
001800     03  CST-VARIANCE          PIC S9(9)V99.                              
001900     03  CST-HOURS             PIC 9(6)V99.                               
002000     03  FILLER                PIC X(2).                                  
