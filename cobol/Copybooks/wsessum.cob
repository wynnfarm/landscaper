000100*****************************************************                     
000200*                                                   *                     
000300*  RECORD DEFINITION FOR ES SUMMARY FILE           *                      
000400*     ONE RECORD PER ESTIMATE REQUEST              *                      
000500*****************************************************                     
000600*  FILE SIZE 60 BYTES.                                                    
000700*                                                                         
000800* 04/01/86 KJB - CREATED.                                                 
000900* 22/01/86 KJB - SUM-STATUS ADDED, ER ON BAD DIMS OR UNKNOWN UNIT.        
001000* 27/01/86 KJB - AREA/VOL/WEIGHT/COST/HOURS WIDENED TO MATCH              
001100*                THE DETAIL FILE CHANGE, SAME DAY.                        
001200*                                                                         
001300 01  ES-SUMMARY-RECORD.                                                   
001400     03  SUM-REQ-ID            PIC X(6).                                  
001500     03  SUM-AREA-SQFT         PIC 9(7)V99.                               
001600     03  SUM-VOL-CUYD          PIC 9(7)V99.                               
001700     03  SUM-WEIGHT-TONS       PIC 9(7)V99.                               
001800     03  SUM-TOTAL-COST        PIC 9(9)V99.                               
001900     03  SUM-LABOR-HRS         PIC 9(6)V99.                               
002000     03  SUM-STATUS            PIC XX.                                    
002100         88  SUM-IS-OK             VALUE "OK".                            
002200         88  SUM-IS-ERROR          VALUE "ER".                            
002300     03  FILLER                PIC X(6).                                  
