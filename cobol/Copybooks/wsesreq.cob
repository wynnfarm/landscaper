000100*****************************************************                     
000200*                                                   *                     
000300*  RECORD DEFINITION FOR ES REQUEST FILE           *                      
000400*     USES REQ-ID AS KEY (REPORT SEQUENCE ONLY)    *                      
000500*     ONE FIELD-SHEET MEASUREMENT REQUEST PER REC  *                      
000600*****************************************************                     
000700*  FILE SIZE 108 BYTES.                                                   
000800*                                                                         
000900* 04/01/86 KJB - CREATED.                                                 
001000* 11/01/86 KJB - ADDED REQ-INCL-BASE / REQ-INCL-CAP FOR W2.               
001100* 19/01/86 KJB - REQ-JOB-TYPE WIDENED, E1 JOB TYPES ARE LONG.             
001200*                                                                         
001300 01  ES-REQUEST-RECORD.                                                   
001400     03  REQ-ID                PIC X(6).                                  
001500     03  REQ-UNIT              PIC XX.                                    
001600         88  REQ-IS-PAVER          VALUE "P1".                            
001700         88  REQ-IS-WALL           VALUE "W1".                            
001800         88  REQ-IS-STAIR          VALUE "S1".                            
001900         88  REQ-IS-STEP           VALUE "T1".                            
002000         88  REQ-IS-CAT-WALL       VALUE "W2".                            
002100         88  REQ-IS-PROJECT        VALUE "E1".                            
002200     03  REQ-JOB-TYPE          PIC X(14).                                 
002300         88  REQ-RETAINING-WALL    VALUE "RETAINING-WALL".                
002400         88  REQ-PATIO             VALUE "PATIO".                         
002500         88  REQ-GARDEN-WALL       VALUE "GARDEN-WALL".                   
002600     03  REQ-MAT-CLASS         PIC X(10).                                 
002700     03  REQ-LEN-FT            PIC 9(3).                                  
002800     03  REQ-LEN-IN            PIC 9(4)V99.                               
002900     03  REQ-WID-FT            PIC 9(3).                                  
003000     03  REQ-WID-IN            PIC 9(4)V99.                               
003100     03  REQ-HGT-FT            PIC 9(3).                                  
003200     03  REQ-HGT-IN            PIC 9(4)V99.                               
003300     03  REQ-RUN-FT            PIC 9(3).                                  
003400     03  REQ-RUN-IN            PIC 9(4)V99.                               
003500     03  REQ-PAVER-HGT         PIC 9(2)V999.                              
003600     03  REQ-FINES-DEP         PIC 9(2)V999.                              
003700     03  REQ-CA11-DEP          PIC 9(2)V999.                              
003800     03  REQ-BLOCKS-SQFT       PIC 9(2)V999.                              
003900     03  REQ-STEP-COUNT        PIC 9(3).                                  
004000     03  REQ-TREAD-WID         PIC 9(4)V99.                               
004100     03  REQ-INCL-BASE         PIC X.                                     
004200         88  REQ-BASE-WANTED       VALUE "Y".                             
004300     03  REQ-INCL-CAP          PIC X.                                     
004400         88  REQ-CAP-WANTED        VALUE "Y".                             
004500     03  FILLER                PIC X(9).                                  
004600*                                                                         
004700* REQ-MAT-CLASS DOUBLES AS THE PROJECT ESTIMATOR MATERIAL CLASS
004800* (CONCRETE, STONE, BRICK) AND AS THE CATALOG WALL MAT-ID LOOKUP
004850* KEY - ONE FIELD, TWO
004900* CALLERS, PER THE FIELD SHEET LAYOUT USED BY THE ESTIMATORS.             
005000*                                                                         
005100 01  ES-REQ-CLASS-VIEW REDEFINES ES-REQUEST-RECORD.                       
005200     03  FILLER                PIC X(22).                                 
005300     03  RCV-CAT-MAT-ID        PIC X(8).                                  
005400     03  FILLER                PIC X(78).                                 
