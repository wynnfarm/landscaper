000100*****************************************************                     
000200*                                                   *                     
000300*  RECORD DEFINITION FOR JC TRANSACTION FILE       *                      
000400*     TXN-TYPE SELECTS WHICH FIELDS ARE IN USE -   *                      
000500*     THE REST ARE ZERO ON THE INCOMING RECORD     *                      
000600*****************************************************                     
000700*  FILE SIZE 80 BYTES.                                                    
000800*                                                                         
000900* 06/01/86 KJB - CREATED.                                                 
001000* 14/01/86 KJB - TXN-DATA WIDENED 20 TO 24, T-VIEW NEEDS 3 X 4.           
001100* 27/01/86 KJB - DROPPED THE PACKED TXN-DATA OVERLAY, TIME ENTRY          
001200*                CLERKS KEYED STRAIGHT INTO THE WRONG BYTES               
001300*                TWICE THIS MONTH.  FIELDS NOW LAID OUT PLAIN,            
001400*                ONE COLUMN PER FIELD, TR-0661.                           
001500*                                                                         
001600 01  JC-TRANSACTION-RECORD.                                               
001700     03  TXN-ID                PIC X(6).                                  
001800     03  TXN-TYPE              PIC X.                                     
001900         88  TXN-IS-MATERIAL       VALUE "M".                             
002000         88  TXN-IS-CREW           VALUE "C".                             
002100         88  TXN-IS-TIME           VALUE "T".                             
002200     03  TXN-JOB-NO            PIC X(10).                                 
002300     03  TXN-QTY-EST           PIC 9(8)V99.                               
002400     03  TXN-QTY-ACT           PIC 9(8)V99.                               
002500     03  TXN-UNIT-COST         PIC 9(8)V99.                               
002600     03  TXN-HOURS             PIC 9(6)V99.                               
002700     03  TXN-RATE              PIC 9(6)V99.                               
002800     03  TXN-START-HHMM        PIC 9(4).                                  
002900     03  TXN-END-HHMM          PIC 9(4).                                  
003000     03  TXN-BREAK-MIN         PIC 9(4).                                  
003100     03  FILLER                PIC X(5).                                  
